000100*****************************************************************
000110* BANK12 - ALTA/BAJA Y ACCESO DE USUARIOS DE LA BANCA ONLINE    *
000120*                                                                *
000130* Nacio en 1991 como un sencillo mantenimiento de titulares      *
000140* (alta y baja de cliente, nada mas).  En 2015, con la banca    *
000150* online, se reescribio a fondo para dar usuario/clave a cada   *
000160* titular; el layout y casi todo este programa vienen de esa    *
000170* reforma (TK-3670), por eso la mayoria de los parrafos llevan  *
000180* esa fecha aunque el PROGRAM-ID sea de 1991.                   *
000190*                                                                *
000200* CAMBIOS:                                                       *
000210* 1991-04-09 JMLP TK-0045 PRIMERA VERSION (ALTA/BAJA DE          *
000220*                         TITULAR POR NUMERO, SIN CLAVE)         *
000230* 1998-11-20 RPQ  TK-1811 REVISION PARA EL CAMBIO DE SIGLO,      *
000240*                         IGUAL QUE BANK11                      *
000250* 2015-09-03 RPQ  TK-3670 REESCRITURA COMPLETA: SE AGREGA        *
000260*                         REGISTRO/LOGIN DE USUARIO CON CLAVE    *
000270*                         (HASH SHA-256 VIA LA RUTINA CENTRAL    *
000280*                         DE SEGURIDAD SHA256HX) Y EL CAMBIO DE  *
000290*                         ESTADO POR UN ADMINISTRADOR            *
000300* 2016-01-12 RPQ  TK-3701 EL CORREO TAMBIEN SE COMPRUEBA COMO    *
000310*                         DUPLICADO EN EL ALTA, NO SOLO EL       *
000320*                         NOMBRE DE ACCESO                       *
000330* 2016-04-05 RPQ  TK-3742 USERRPT SALIA SIEMPRE EN BLANCO        *
000340*                         DESPUES DE LOS 52 BYTES DE CABECERA:   *
000350*                         WS-LINEA-TEMP ESTABA A X(80) Y EL      *
000360*                         STRING "DELIMITED BY SIZE" CONSUMIA    *
000370*                         LOS 80 BYTES COMPLETOS, DEJANDO FUERA  *
000380*                         DE LA LINEA EL "ACCEPTED"/"REJECTED".  *
000390*                         SE ACORTA WS-LINEA-TEMP A X(52) (SU    *
000400*                         CONTENIDO REAL) Y SE AMPLIA LA LINEA   *
000410*                         DE USERRPT A X(110) PARA QUE QUEPA EL  *
000420*                         MOTIVO DE RECHAZO COMPLETO             *
000430* 2016-04-19 RPQ  TK-3762 REVISION DE COMENTARIOS TRAS AUDITORIA *
000440*                         DE CALIDAD: SE AMPLIA LA DOCUMENTACION *
000450*                         INTERNA DE BANK11/BANK12 PARA QUE UN   *
000460*                         MANTENEDOR NUEVO NO TENGA QUE SEGUIR   *
000470*                         EL PROGRAMA CON EL DEDO PARA ENTENDER  *
000480*                         POR QUE CADA PARRAFO HACE LO QUE HACE; *
000490*                         SIN CAMBIO DE LOGICA DE NEGOCIO        *
000500*****************************************************************
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.    BANK12.
000530 AUTHOR.        JMLP.
000540 INSTALLATION.  UNIZARBANK - DEPTO DESARROLLO CAJEROS.
000550 DATE-WRITTEN.  09/04/1991.
000560 DATE-COMPILED.
000570 SECURITY.      USO INTERNO UNIZARBANK - NO DIFUNDIR.
000580
000590*****************************************************************
000600* CONTROL DE EJECUCION (PARA OPERACION):                         *
000610* BANK12 CORRE EN EL MISMO LOTE DE NOCHE QUE BANK11 PERO SOBRE   *
000620* SU PROPIO FICHERO DE PETICIONES (USERIN) Y SU PROPIO MAESTRO   *
000630* (USERMSTR); NO HAY DEPENDENCIA DE ORDEN ENTRE LOS DOS          *
000640* PROGRAMAS PORQUE NINGUNO LEE FICHEROS DEL OTRO. IGUAL QUE EN   *
000650* BANK11, UN FILE STATUS DISTINTO DE "00" AL ABRIR CORTA LA      *
000660* CORRIDA ANTES DE TOCAR NINGUN REGISTRO (VER 0900-PSYS-ERR).    *
000670*****************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-370.
000710 OBJECT-COMPUTER. IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770*    FICHERO DE PETICIONES DE USUARIO (REGISTER/LOGIN/SET-
000780*    STATUS), UNA PETICION POR LINEA, SOLO LECTURA.
000790     SELECT USERIN ASSIGN TO DISK
000800     ORGANIZATION IS LINE SEQUENTIAL
000810     FILE STATUS IS FS-USERIN
000820     VALUE OF FILE-ID IS "USERIN.DAT".
000830
000840*    MAESTRO DE USUARIOS, RELATIVO POR LA MISMA RAZON QUE EL
000850*    MAESTRO DE CUENTAS DE BANK11: CARGA COMPLETA AL ARRANCAR,
000860*    VOLCADO COMPLETO AL FINAL, SIN NECESIDAD DE REORDENAR.
000870     SELECT USERMSTR ASSIGN TO DISK
000880     ORGANIZATION IS RELATIVE
000890     ACCESS MODE IS DYNAMIC
000900     RELATIVE KEY IS USR-REL-KEY
000910     FILE STATUS IS FS-USR
000920     VALUE OF FILE-ID IS "USERMSTR.DAT".
000930
000940*    LISTADO DE RESULTADO DE LA CORRIDA: UNA LINEA POR PETICION
000950*    (ACEPTADA O RECHAZADA CON SU MOTIVO) MAS UNA LINEA FINAL
000960*    DE TOTALES (RPT-TRAILER).
000970     SELECT USERRPT ASSIGN TO DISK
000980     ORGANIZATION IS LINE SEQUENTIAL
000990     FILE STATUS IS FS-USERRPT
001000     VALUE OF FILE-ID IS "USERRPT.DAT".
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040*    REGISTRO DE ENTRADA: UNA PETICION DE ALTA, LOGIN O CAMBIO
001050*    DE ESTADO (LAYOUT COMPARTIDO EN USRENT, VER COPYBOOK).
001060 FD  USERIN
001070     LABEL RECORD STANDARD.
001080     COPY USRENT.
001090
001100*    REGISTRO DEL MAESTRO DE USUARIOS (LAYOUT EN USRMSTR, VER
001110*    COPYBOOK; ES EL MISMO LAYOUT QUE SE REPITE DENTRO DE
001120*    TAB-USR MAS ABAJO, UNA FILA POR USUARIO).
001130 FD  USERMSTR
001140     LABEL RECORD STANDARD.
001150     COPY USRMSTR.
001160
001170*    LINEA DE SALIDA DEL USERRPT; 110 BYTES DESDE TK-3742 PARA
001180*    QUE QUEPA EL MOTIVO DE RECHAZO MAS LARGO SIN TRUNCAR (VER
001190*    EL CAMBIO DE TK-3742 EN LA CABECERA DEL PROGRAMA).
001200 FD  USERRPT
001210     LABEL RECORD STANDARD.
001220 01  RPT-LINEA-SAL             PIC X(110).
001230
001240 WORKING-STORAGE SECTION.
001250*    CODIGOS DE ESTADO DE FICHERO, UNO POR SELECT; IGUAL QUE EN
001260*    BANK11, CUALQUIER VALOR DISTINTO DE "00" SALTA A
001270*    0900-PSYS-ERR.
001280 77  FS-USERIN                PIC X(02).
001290 77  FS-USR                   PIC X(02).
001300 77  FS-USERRPT               PIC X(02).
001310*    CLAVE RELATIVA DE ACCESO A USERMSTR; SE USA EN LA
001320*    REESCRITURA POSICIONAL DE 0410-GRABAR-TABLA-USR.
001330 77  USR-REL-KEY              PIC 9(05) COMP.
001340
001350*    BLOQUE DE FECHA/HORA DEL SISTEMA, COMPARTIDO CON TODOS LOS
001360*    PROGRAMAS BANK* (EL MISMO COPYBOOK QUE USA BANK11).
001370     COPY FECHAWK.
001380
001390*    ALTERNATIVA NUMERICA DE LA FECHA DE PROCESO (REDEFINES 1):
001400*    SE RELLENA UNA SOLA VEZ AL ARRANCAR, IGUAL QUE EN BANK11,
001410*    AUNQUE AQUI SOLO SE USA PARA EL DISPLAY DE ARRANQUE (ESTE
001420*    PROGRAMA NO GRABA NINGUN MOVIMIENTO FECHADO).
001430 01  WS-FECHA-HOY.
001440     05  WS-FH-ANO            PIC 9(04).
001450     05  WS-FH-MES            PIC 9(02).
001460     05  WS-FH-DIA            PIC 9(02).
001470     05  FILLER               PIC X(02).
001480 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY.
001490     05  WS-FH-NUM-VAL        PIC 9(08).
001500     05  FILLER               PIC X(02).
001510
001520*    CONTADORES Y SUBINDICES DE LA CORRIDA. TODOS COMP PORQUE
001530*    SON ARITMETICA DE CONTROL, IGUAL QUE EN BANK11.
001540 01  WS-CONTADORES.
001550*        NUMERO DE USUARIOS CARGADOS EN TAB-USR/TAB-NOM (TAMBIEN
001560*        ES EL LIMITE DEPENDING ON DE AMBAS TABLAS); SE VA
001570*        INCREMENTANDO TAMBIEN EN CADA ALTA ACEPTADA DURANTE LA
001580*        CORRIDA, PORQUE EL NUEVO USUARIO SE ANADE A LA MISMA
001590*        TABLA EN MEMORIA.
001600     05  WS-NUM-USR           PIC 9(05) COMP.
001610*        COPIA DE WS-NUM-USR TAL COMO QUEDO TRAS LA CARGA INICIAL
001620*        (ANTES DE PROCESAR NINGUNA PETICION); DISTINGUE EN
001630*        0410-GRABAR-TABLA-USR QUE SLOTS YA EXISTIAN EN EL
001640*        MAESTRO (REWRITE) Y CUALES SON ALTAS NUEVAS DE ESTA
001650*        CORRIDA (WRITE).
001660     05  WS-NUM-USR-ORIG      PIC 9(05) COMP.
001670*        SUBINDICES DE TRABAJO PARA LOS BUCLES DE INSERCION
001680*        ORDENADA, BUSQUEDA SECUENCIAL DE CORREO Y VOLCADO
001690*        FINAL (NO SON INDEXED BY PORQUE SE USAN EN ARITMETICA).
001700*        OJO AL MANTENER ESTE PROGRAMA: AL IGUAL QUE EN BANK11,
001710*        WS-SUB-I Y WS-SUB-J SE REUTILIZAN SIN RELACION ENTRE
001720*        LOS DISTINTOS PARRAFOS QUE LOS USAN.
001730     05  WS-SUB-I             PIC 9(05) COMP.
001740     05  WS-SUB-J             PIC 9(05) COMP.
001750*        POSICION EN TAB-USR DEL USUARIO LOCALIZADO POR NOMBRE
001760*        DE ACCESO, DEVUELTA POR 0510-BUSCA-USR-NOMACC.
001770     05  WS-POS-USR           PIC 9(05) COMP.
001780*        TOTAL DE PETICIONES LEIDAS EN LA CORRIDA (NO SE
001790*        DESGLOSA EN ACEPTADAS/RECHAZADAS GLOBAL COMO EN BANK11
001800*        PORQUE AQUI EL DESGLOSE YA VIENE POR TIPO DE PETICION).
001810     05  WS-TOT-LEIDOS        PIC 9(07) COMP.
001820*        CONTADORES DE ALTA ACEPTADA/RECHAZADA, PARA EL
001830*        RPT-TRAILER FINAL.
001840     05  WS-CNT-REG-OK        PIC 9(07) COMP.
001850     05  WS-CNT-REG-RCH       PIC 9(07) COMP.
001860*        CONTADORES DE LOGIN ACEPTADO/RECHAZADO.
001870     05  WS-CNT-LOGIN-OK      PIC 9(07) COMP.
001880     05  WS-CNT-LOGIN-RCH     PIC 9(07) COMP.
001890*        CONTADORES DE CAMBIO DE ESTADO ACEPTADO/RECHAZADO.
001900     05  WS-CNT-ESTADO-OK     PIC 9(07) COMP.
001910     05  WS-CNT-ESTADO-RCH    PIC 9(07) COMP.
001920     05  FILLER               PIC X(10).
001930
001940*    ID DEL USUARIO EN CURSO EN SU FORMA NUMERICA Y ALFANUMERICA,
001950*    ESTA ULTIMA PARA ARMAR LA LINEA DEL USERRPT (REDEFINES 2):
001960*    STRING EXIGE QUE TODOS LOS CAMPOS DE LA CLAUSULA SEAN
001970*    ALFANUMERICOS O DE CLASE COMPATIBLE, Y WS-USR-ID-NUM ES
001980*    NUMERICO PURO.
001990 01  WS-USR-ID-NUM             PIC 9(09).
002000 01  WS-USR-ID-ALFA REDEFINES WS-USR-ID-NUM
002010                              PIC X(09).
002020
002030*    HASH CALCULADO PARA EL REGISTRO/LOGIN EN CURSO, Y SU VISTA
002040*    PARTIDA EN CUATRO TROZOS DE 16, RESERVADA PARA VOLCADOS DE
002050*    DIAGNOSTICO CUANDO EL SOPORTE PIDE COMPARAR HASHES A OJO
002060*    (REDEFINES 3); EN PRODUCCION NORMAL NINGUN PARRAFO TOCA
002070*    WS-HASH-CALCULADO-GRP, SOLO SE USA DESDE UN VOLCADO MANUAL
002080*    CUANDO HAY UNA INCIDENCIA DE LOGIN QUE HAY QUE DEPURAR.
002090 01  WS-HASH-CALCULADO        PIC X(64).
002100 01  WS-HASH-CALCULADO-GRP REDEFINES WS-HASH-CALCULADO.
002110     05  WS-HASH-TROZO        PIC X(16) OCCURS 4 TIMES.
002120
002130*    INDICADORES DE BUSQUEDA, UNO POR CADA BUSQUEDA DEL
002140*    PROGRAMA; SE FIJAN A "N" ANTES DE BUSCAR, IGUAL QUE EN
002150*    BANK11.
002160 01  WS-INDICADORES.
002170     05  WS-USR-ENCONTRADO    PIC X(01).
002180         88  USR-SI-ENCONTRADO     VALUE "S".
002190         88  USR-NO-ENCONTRADO     VALUE "N".
002200     05  WS-NOM-ENCONTRADO    PIC X(01).
002210         88  NOM-SI-ENCONTRADO     VALUE "S".
002220         88  NOM-NO-ENCONTRADO     VALUE "N".
002230     05  WS-CORREO-DUPLICADO  PIC X(01).
002240         88  CORREO-SI-DUPLICADO   VALUE "S".
002250         88  CORREO-NO-DUPLICADO   VALUE "N".
002260*        ESTE INDICADOR NO SIGUE EL PATRON SEARCH ALL DE LOS
002270*        OTROS TRES: LO FIJA A MANO 0330-PROCESO-CAMBIO-ESTADO
002280*        SEGUN EL RESULTADO DE UNA COMPARACION DIRECTA CONTRA
002290*        LOS TRES VALORES DE ESTADO PERMITIDOS.
002300     05  WS-ESTADO-VALIDO     PIC X(01).
002310         88  ESTADO-SI-VALIDO      VALUE "S".
002320         88  ESTADO-NO-VALIDO      VALUE "N".
002330
002340*    TEXTO DEL MOTIVO DE RECHAZO DE LA PETICION EN CURSO; SE
002350*    VUELCA TAL CUAL DETRAS DE "REJECTED - " EN
002360*    0340-ESCRIBE-LINEA-REGLOG. EN BLANCO SIGNIFICA ACEPTADA.
002370 77  WS-MOTIVO-RECHAZO        PIC X(40).
002380*    AREA DE TRABAJO PARA ARMAR LA PARTE COMUN DE LA LINEA DE
002390*    USERRPT (TIPO, ID, NOMBRE DE ACCESO) ANTES DE ANADIRLE EL
002400*    RESULTADO; ANCHO FIJADO EN TK-3742 AL CONTENIDO REAL (52
002410*    BYTES), VER EL CAMBIO DE TK-3742 EN LA CABECERA.
002420 77  WS-LINEA-TEMP            PIC X(52).
002430
002440*    TABLA EN MEMORIA CON TODO EL MAESTRO DE USUARIOS, CARGADA
002450*    AL ARRANCAR POR 0200-CARGA-TABLA-USR Y VOLCADA DE VUELTA AL
002460*    MAESTRO AL FINAL POR 0410-GRABAR-TABLA-USR; TODA LA LOGICA
002470*    DE ALTA/LOGIN/CAMBIO DE ESTADO TRABAJA SOBRE ESTA TABLA,
002480*    NUNCA SOBRE EL FICHERO DIRECTAMENTE.
002490 01  TAB-USR-AREA.
002500     05  FILLER               PIC X(04).
002510*        IGUAL QUE EN BANK11, EL LIMITE DE 1000 FILAS VIENE DE
002520*        LA COTA HISTORICA DE LOS MAESTROS DE BANK1-BANK9 Y
002530*        NUNCA SE HA REVISADO.
002540     05  TAB-USR OCCURS 1 TO 1000 TIMES
002550         DEPENDING ON WS-NUM-USR
002560         ASCENDING KEY IS T-USR-ID
002570         INDEXED BY IX-USR.
002580         10  T-USR-ID             PIC 9(09).
002590         10  T-USR-NOMACC         PIC X(30).
002600         10  T-USR-HASH-CLAVE     PIC X(64).
002610         10  T-USR-CORREO         PIC X(60).
002620         10  T-USR-NOMBRE         PIC X(30).
002630         10  T-USR-APELLIDO       PIC X(30).
002640         10  T-USR-ROL            PIC X(08).
002650         10  T-USR-ESTADO         PIC X(11).
002660
002670*    INDICE ORDENADO POR NOMBRE DE ACCESO, PARA PODER LOCALIZAR
002680*    UN USUARIO EN LOGIN O COMPROBAR UN NOMBRE DUPLICADO EN EL
002690*    ALTA CON SEARCH ALL SIN RECORRER TAB-USR ENTERA.
002700 01  TAB-NOM-AREA.
002710     05  FILLER               PIC X(04).
002720     05  TAB-NOM OCCURS 1 TO 1000 TIMES
002730         DEPENDING ON WS-NUM-USR
002740         ASCENDING KEY IS T-NOM-VALOR
002750         INDEXED BY IX-NOM.
002760         10  T-NOM-VALOR          PIC X(30).
002770         10  T-NOM-POS            PIC 9(05) COMP.
002780
002790*    LINEA FINAL DEL USERRPT CON LOS SEIS TOTALES DE LA CORRIDA
002800*    (ALTA/LOGIN/ESTADO, CADA UNO ACEPTADO Y RECHAZADO); SE
002810*    ESCRIBE UNA SOLA VEZ AL CIERRE EN 0400-FIN-PROCESO.
002820 01  RPT-TRAILER.
002830     05  FILLER               PIC X(08) VALUE "TRAILER ".
002840     05  FILLER               PIC X(03) VALUE "RO=".
002850     05  RPT-REG-OK-ED        PIC ZZZZZZ9.
002860     05  FILLER               PIC X(01) VALUE SPACE.
002870     05  FILLER               PIC X(03) VALUE "RR=".
002880     05  RPT-REG-RCH-ED       PIC ZZZZZZ9.
002890     05  FILLER               PIC X(01) VALUE SPACE.
002900     05  FILLER               PIC X(03) VALUE "LO=".
002910     05  RPT-LOGIN-OK-ED      PIC ZZZZZZ9.
002920     05  FILLER               PIC X(01) VALUE SPACE.
002930     05  FILLER               PIC X(03) VALUE "LR=".
002940     05  RPT-LOGIN-RCH-ED     PIC ZZZZZZ9.
002950     05  FILLER               PIC X(01) VALUE SPACE.
002960     05  FILLER               PIC X(03) VALUE "EO=".
002970     05  RPT-ESTADO-OK-ED     PIC ZZZZZZ9.
002980     05  FILLER               PIC X(01) VALUE SPACE.
002990     05  FILLER               PIC X(03) VALUE "ER=".
003000     05  RPT-ESTADO-RCH-ED    PIC ZZZZZZ9.
003010     05  FILLER               PIC X(37) VALUE SPACES.
003020
003030 PROCEDURE DIVISION.
003040*****************************************************************
003050* RESUMEN DE REGLAS DE NEGOCIO DE BANK12 (PARA QUIEN LLEGUE      *
003060* NUEVO AL PROGRAMA):                                            *
003070*                                                                *
003080* - UNA PETICION DE USERIN ES SIEMPRE UNA DE TRES COSAS:         *
003090*   REGISTER (ALTA), LOGIN O SET-STATUS (CAMBIO DE ESTADO POR    *
003100*   UN ADMINISTRADOR). NO HAY BAJA FISICA DE USUARIO: UN USUARIO *
003110*   QUE YA NO DEBE OPERAR SE PASA A ESTADO DEACTIVATED, NUNCA    *
003120*   SE BORRA DEL MAESTRO.                                        *
003130* - EL ALTA SE RECHAZA SI EL NOMBRE DE ACCESO O EL CORREO YA     *
003140*   EXISTEN (TK-3701 ANADIO LA COMPROBACION DE CORREO). UN ALTA  *
003150*   ACEPTADA NACE SIEMPRE EN ESTADO PENDING, NUNCA ACTIVE        *
003160*   DIRECTAMENTE: HACE FALTA UN SET-STATUS POSTERIOR PARA        *
003170*   ACTIVARLA.                                                   *
003180* - EL LOGIN SE RECHAZA SI EL NOMBRE NO EXISTE, SI LA CLAVE NO   *
003190*   COINCIDE (MISMO MENSAJE GENERICO PARA LOS DOS CASOS, A       *
003200*   PROPOSITO, PARA NO DAR PISTAS DE SI EL NOMBRE EXISTE) O SI   *
003210*   EL USUARIO NO ESTA EN ACTIVE.                                *
003220* - EL CAMBIO DE ESTADO SOLO ACEPTA LOS TRES VALORES DEL         *
003230*   DOMINIO (ACTIVE/DEACTIVATED/PENDING); CUALQUIER OTRO VALOR   *
003240*   SE RECHAZA Y EL ESTADO ACTUAL NO SE TOCA.                    *
003250* - EL MAESTRO DE USUARIOS SOLO SE REESCRIBE AL FINAL DE LA      *
003260*   CORRIDA (0410), IGUAL QUE EL DE CUENTAS EN BANK11.           *
003270*****************************************************************
003280*****************************************************************
003290* ARRANQUE DEL PROGRAMA: ABRE FICHEROS, CARGA LA TABLA DE        *
003300* USUARIOS EN MEMORIA Y PONE A CERO LOS CONTADORES DE LA         *
003310* CORRIDA.                                                       *
003320*****************************************************************
003330 0100-INICIO.
003340     PERFORM 0110-ABRIR-FICHEROS THRU 0110-EXIT.
003350     PERFORM 0200-CARGA-TABLA-USR THRU 0200-EXIT.
003360*    SE GUARDA EL TAMANO ORIGINAL DE LA TABLA ANTES DE PONER A
003370*    CERO WS-CONTADORES (QUE INCLUYE A WS-NUM-USR DENTRO DEL
003380*    MISMO GRUPO): SIN ESTA COPIA, 0410-GRABAR-TABLA-USR NO
003390*    PODRIA DISTINGUIR LOS USUARIOS YA EXISTENTES (REWRITE) DE
003400*    LOS DADOS DE ALTA EN ESTA CORRIDA (WRITE).
003410     MOVE WS-NUM-USR TO WS-NUM-USR-ORIG.
003420     INITIALIZE WS-CONTADORES.
003430*    TRAS EL INITIALIZE HAY QUE RESTAURAR WS-NUM-USR A SU VALOR
003440*    REAL: INITIALIZE LO PUSO A CERO JUNTO CON EL RESTO DEL
003450*    GRUPO, PERO LA TABLA EN MEMORIA SIGUE TENIENDO LAS FILAS
003460*    CARGADAS.
003470     MOVE WS-NUM-USR-ORIG TO WS-NUM-USR.
003480*    SE TOMA LA FECHA UNA SOLA VEZ PARA TODA LA CORRIDA, IGUAL
003490*    QUE EN BANK11, AUNQUE AQUI SOLO SE USE PARA EL DISPLAY DE
003500*    ARRANQUE.
003510     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
003520     MOVE ANO TO WS-FH-ANO.
003530     MOVE MES TO WS-FH-MES.
003540     MOVE DIA TO WS-FH-DIA.
003550*    UNICO RASTRO EN CONSOLA DE QUE EL PROGRAMA ARRANCO BIEN.
003560     DISPLAY "BANK12 - FECHA DE PROCESO " WS-FH-NUM-VAL.
003570     GO TO 0300-LECTURA-PETICION.
003580
003590*    ABRE LOS TRES FICHEROS DEL PROGRAMA; CUALQUIER FALLO DE
003600*    APERTURA CORTA EL PROCESO EN 0900-PSYS-ERR ANTES DE TOCAR
003610*    UN SOLO REGISTRO, IGUAL QUE EN BANK11.
003620 0110-ABRIR-FICHEROS.
003630*    FICHERO DE PETICIONES: SOLO LECTURA.
003640     OPEN INPUT USERIN.
003650     IF FS-USERIN NOT = "00" GO TO 0900-PSYS-ERR.
003660*    MAESTRO DE USUARIOS: I-O PORQUE SE LEE COMPLETO AL ARRANCAR
003670*    Y SE REESCRIBE/AMPLIA AL FINAL CON EL MISMO OPEN.
003680     OPEN I-O USERMSTR.
003690     IF FS-USR NOT = "00" GO TO 0900-PSYS-ERR.
003700*    LISTADO DE RESULTADO: SALIDA NUEVA CADA CORRIDA.
003710     OPEN OUTPUT USERRPT.
003720     IF FS-USERRPT NOT = "00" GO TO 0900-PSYS-ERR.
003730 0110-EXIT.
003740     EXIT.
003750
003760*    CARGA EL MAESTRO DE USUARIOS COMPLETO EN TAB-USR (ORDEN
003770*    ASCENDENTE POR USR-ID, PORQUE ASI ESTA GRABADO EL RELATIVO)
003780*    Y CONSTRUYE EN PARALELO TAB-NOM ORDENADA POR NOMBRE DE
003790*    ACCESO PARA LAS BUSQUEDAS DE LOGIN Y DE DUPLICADOS.
003800 0200-CARGA-TABLA-USR.
003810     MOVE ZERO TO WS-NUM-USR.
003820 0210-CARGA-TABLA-USR-LEE.
003830*    READ NEXT RECORD, NO READ POR CLAVE: SE QUIERE EL MAESTRO
003840*    ENTERO, EN EL ORDEN FISICO EN QUE ESTA GRABADO.
003850     READ USERMSTR NEXT RECORD AT END GO TO 0200-EXIT.
003860     ADD 1 TO WS-NUM-USR.
003870*    COPIA CAMPO A CAMPO DEL REGISTRO DEL FICHERO A LA FILA DE
003880*    LA TABLA; EL LAYOUT DE TAB-USR ES EL MISMO QUE EL DEL
003890*    MAESTRO, ASI QUE NO HACE FALTA NINGUN CAMPO EXTRA COMO EL
003900*    INDICADOR DE TOCADA QUE SI LLEVA TAB-CTA EN BANK11 (AQUI NO
003910*    HAY UN LISTADO DE SALDOS FINALES QUE DEPENDA DE ESO).
003920     MOVE USR-ID            TO T-USR-ID (WS-NUM-USR).
003930     MOVE USR-NOMACC        TO T-USR-NOMACC (WS-NUM-USR).
003940     MOVE USR-HASH-CLAVE    TO T-USR-HASH-CLAVE (WS-NUM-USR).
003950     MOVE USR-CORREO        TO T-USR-CORREO (WS-NUM-USR).
003960     MOVE USR-NOMBRE        TO T-USR-NOMBRE (WS-NUM-USR).
003970     MOVE USR-APELLIDO      TO T-USR-APELLIDO (WS-NUM-USR).
003980     MOVE USR-ROL           TO T-USR-ROL (WS-NUM-USR).
003990     MOVE USR-ESTADO        TO T-USR-ESTADO (WS-NUM-USR).
004000     PERFORM 0220-INSERTA-INDICE-NOM THRU 0220-EXIT.
004010     GO TO 0210-CARGA-TABLA-USR-LEE.
004020 0200-EXIT.
004030     EXIT.
004040
004050*    INSERCION ORDENADA DEL ULTIMO USUARIO CARGADO DENTRO DE
004060*    TAB-NOM, PARA LOCALIZAR POR NOMBRE DE ACCESO CON SEARCH
004070*    ALL; SE REUTILIZA TAMBIEN DESDE 0310-PROCESO-REGISTRO PARA
004080*    DAR DE ALTA AL NUEVO USUARIO EN EL MISMO INDICE SIN
004090*    DUPLICAR LA LOGICA DE INSERCION ORDENADA.
004100 0220-INSERTA-INDICE-NOM.
004110     MOVE WS-NUM-USR TO WS-SUB-I.
004120*    DESPLAZA LOS ELEMENTOS MAYORES UNA POSICION HACIA ADELANTE
004130*    (INSERTION SORT CLASICO) HASTA ENCONTRAR EL HUECO DEL
004140*    NUEVO NOMBRE DE ACCESO.
004150 0221-BUSCA-POSICION.
004160     IF WS-SUB-I = 1 GO TO 0223-INSERTA.
004170*    ESTE COMPUTE ES ARITMETICA DE SUBINDICE, NO UN IMPORTE DE
004180*    NEGOCIO, POR ESO NO LLEVA ROUNDED (VER LA NOTA TK-3761 EN
004190*    LA CABECERA DE BANK11, QUE ACLARA ESE MISMO PUNTO ALLI).
004200     COMPUTE WS-SUB-J = WS-SUB-I - 1.
004210     IF T-NOM-VALOR (WS-SUB-J) NOT > USR-NOMACC
004220         GO TO 0223-INSERTA.
004230     MOVE T-NOM-VALOR (WS-SUB-J) TO T-NOM-VALOR (WS-SUB-I).
004240     MOVE T-NOM-POS   (WS-SUB-J) TO T-NOM-POS   (WS-SUB-I).
004250     MOVE WS-SUB-J TO WS-SUB-I.
004260     GO TO 0221-BUSCA-POSICION.
004270*    HUECO ENCONTRADO (O LLEGAMOS AL PRINCIPIO DE LA TABLA): SE
004280*    DEJA EL NOMBRE DE ACCESO Y SU POSICION REAL EN TAB-USR.
004290*    T-NOM-POS GUARDA WS-NUM-USR, NO WS-SUB-I, POR LA MISMA
004300*    RAZON QUE EN EL INDICE ANALOGO DE BANK11: WS-SUB-I ES LA
004310*    POSICION DENTRO DE TAB-NOM, WS-NUM-USR ES LA POSICION REAL
004320*    DENTRO DE TAB-USR.
004330 0223-INSERTA.
004340     MOVE USR-NOMACC TO T-NOM-VALOR (WS-SUB-I).
004350     MOVE WS-NUM-USR TO T-NOM-POS   (WS-SUB-I).
004360 0220-EXIT.
004370     EXIT.
004380
004390*****************************************************************
004400* BUCLE PRINCIPAL: LEE UNA PETICION DE USERIN Y LA DESPACHA AL   *
004410* PARRAFO QUE LE CORRESPONDE SEGUN EL TIPO; AL LLEGAR A FIN DE   *
004420* FICHERO SALTA AL CIERRE DE LA CORRIDA (0400-FIN-PROCESO).      *
004430*****************************************************************
004440 0300-LECTURA-PETICION.
004450*    ESTE ES EL UNICO READ DE USERIN DE TODO EL PROGRAMA; TODOS
004460*    LOS PARRAFOS DE PROCESO VUELVEN AQUI CON UN GO TO AL
004470*    TERMINAR CON LA PETICION EN CURSO.
004480     READ USERIN AT END GO TO 0400-FIN-PROCESO.
004490     ADD 1 TO WS-TOT-LEIDOS.
004500*    HAY TRES CAMINOS POSIBLES (A DIFERENCIA DE BANK11, QUE SOLO
004510*    TENIA DOS): REGISTER, LOGIN O, SI NO ES NINGUNO DE LOS DOS,
004520*    SET-STATUS POR DESCARTE (PET-REGISTRO Y PET-LOGIN SON
004530*    CONDICIONES 88 DE USRENT, VER COPYBOOK).
004540     IF PET-REGISTRO GO TO 0310-PROCESO-REGISTRO.
004550     IF PET-LOGIN GO TO 0320-PROCESO-LOGIN.
004560     GO TO 0330-PROCESO-CAMBIO-ESTADO.
004570
004580*    ALTA DE USUARIO - BATCH FLOW PASOS 1A A 1D.
004590 0310-PROCESO-REGISTRO.
004600*    1A: EL NOMBRE DE ACCESO NO PUEDE ESTAR YA EN USO.
004610     PERFORM 0510-BUSCA-USR-NOMACC THRU 0510-EXIT.
004620     IF NOM-SI-ENCONTRADO
004630         MOVE "registration failed - duplicate"
004640                              TO WS-MOTIVO-RECHAZO
004650         ADD 1 TO WS-CNT-REG-RCH
004660         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
004670         GO TO 0300-LECTURA-PETICION
004680     END-IF.
004690*    1B: EL CORREO TAMPOCO PUEDE ESTAR YA EN USO (TK-3701); SE
004700*    USA EL MISMO TEXTO DE RECHAZO QUE EN 1A PORQUE PARA EL
004710*    EMISOR DE LA PETICION EL MOTIVO EXACTO (NOMBRE O CORREO) NO
004720*    CAMBIA LA RESPUESTA QUE DEBE DAR AL CLIENTE.
004730     PERFORM 0530-BUSCA-USR-CORREO THRU 0530-EXIT.
004740     IF CORREO-SI-DUPLICADO
004750         MOVE "registration failed - duplicate"
004760                              TO WS-MOTIVO-RECHAZO
004770         ADD 1 TO WS-CNT-REG-RCH
004780         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
004790         GO TO 0300-LECTURA-PETICION
004800     END-IF.
004810*    1C: SUPERADAS LAS DOS COMPROBACIONES DE DUPLICADO, SE
004820*    CALCULA EL HASH DE LA CLAVE Y SE ANADE EL USUARIO NUEVO AL
004830*    FINAL DE TAB-USR (WS-NUM-USR + 1); EL ID INTERNO ES
004840*    SIMPLEMENTE LA POSICION EN LA TABLA, NUNCA SE REUTILIZA UN
004850*    ID DE UN USUARIO QUE YA EXISTIA.
004860     PERFORM 0600-CALCULA-HASH THRU 0600-EXIT.
004870     ADD 1 TO WS-NUM-USR.
004880     MOVE WS-NUM-USR        TO T-USR-ID (WS-NUM-USR).
004890     MOVE ENT-NOMACC        TO T-USR-NOMACC (WS-NUM-USR).
004900     MOVE WS-HASH-CALCULADO TO T-USR-HASH-CLAVE (WS-NUM-USR).
004910     MOVE ENT-CORREO        TO T-USR-CORREO (WS-NUM-USR).
004920     MOVE ENT-NOMBRE        TO T-USR-NOMBRE (WS-NUM-USR).
004930     MOVE ENT-APELLIDO      TO T-USR-APELLIDO (WS-NUM-USR).
004940*    TODO ALTA POR ESTE PROGRAMA ENTRA CON ROL CUSTOMER: NO HAY
004950*    PETICION DE ALTA DE ADMINISTRADOR EN ESTE FICHERO, ESO SE
004960*    GESTIONA FUERA DE BANK12.
004970     MOVE "CUSTOMER"        TO T-USR-ROL (WS-NUM-USR).
004980*    1D: EL USUARIO NACE SIEMPRE EN PENDING, NUNCA EN ACTIVE
004990*    DIRECTAMENTE; HACE FALTA UN SET-STATUS POSTERIOR PARA
005000*    ACTIVARLO (NORMALMENTE DESPUES DE UNA VERIFICACION FUERA
005010*    DE ESTE PROGRAMA).
005020     MOVE "PENDING    "     TO T-USR-ESTADO (WS-NUM-USR).
005030     PERFORM 0220-INSERTA-INDICE-NOM THRU 0220-EXIT.
005040     MOVE WS-NUM-USR TO WS-USR-ID-NUM.
005050     ADD 1 TO WS-CNT-REG-OK.
005060     MOVE SPACES TO WS-MOTIVO-RECHAZO.
005070     PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT.
005080*    ALTA ACEPTADA Y CONTABILIZADA, SE VUELVE AL BUCLE PRINCIPAL.
005090     GO TO 0300-LECTURA-PETICION.
005100
005110*    LOGIN - BATCH FLOW PASOS 2A A 2D.
005120 0320-PROCESO-LOGIN.
005130*    2A: EL NOMBRE DE ACCESO TIENE QUE EXISTIR.
005140     PERFORM 0510-BUSCA-USR-NOMACC THRU 0510-EXIT.
005150     IF NOM-NO-ENCONTRADO
005160*        MENSAJE GENERICO A PROPOSITO, IGUAL QUE EN 2B MAS
005170*        ABAJO: NO SE LE DICE AL EMISOR SI EL NOMBRE EXISTE O NO,
005180*        PARA NO FACILITAR UN ATAQUE DE ENUMERACION DE CUENTAS.
005190         MOVE "invalid username or password"
005200                              TO WS-MOTIVO-RECHAZO
005210         ADD 1 TO WS-CNT-LOGIN-RCH
005220         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
005230         GO TO 0300-LECTURA-PETICION
005240     END-IF.
005250     MOVE WS-POS-USR TO WS-SUB-I.
005260*    2B: LA CLAVE TIENE QUE COINCIDIR; SE COMPARA EL HASH
005270*    CALCULADO SOBRE LA CLAVE RECIBIDA CONTRA EL HASH GUARDADO,
005280*    NUNCA SE GUARDA NI SE COMPARA LA CLAVE EN CLARO.
005290     PERFORM 0600-CALCULA-HASH THRU 0600-EXIT.
005300     IF WS-HASH-CALCULADO NOT = T-USR-HASH-CLAVE (WS-SUB-I)
005310         MOVE "invalid username or password"
005320                              TO WS-MOTIVO-RECHAZO
005330         ADD 1 TO WS-CNT-LOGIN-RCH
005340         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
005350         GO TO 0300-LECTURA-PETICION
005360     END-IF.
005370*    2C: AUNQUE NOMBRE Y CLAVE SEAN CORRECTOS, EL LOGIN SE
005380*    RECHAZA SI EL USUARIO NO ESTA EN ACTIVE (TODAVIA PENDING O
005390*    YA DEACTIVATED); AQUI SI SE DEVUELVE EL ESTADO CONCRETO EN
005400*    EL MOTIVO, PORQUE EN ESTE PUNTO YA SE HA DEMOSTRADO QUE EL
005410*    NOMBRE Y LA CLAVE ERAN CORRECTOS, ASI QUE NO HAY RIESGO DE
005420*    ENUMERACION.
005430     IF T-USR-ESTADO (WS-SUB-I) NOT = "ACTIVE     "
005440         STRING "account is " DELIMITED BY SIZE
005450                T-USR-ESTADO (WS-SUB-I) DELIMITED BY SIZE
005460                " - contact admin" DELIMITED BY SIZE
005470                INTO WS-MOTIVO-RECHAZO
005480         ADD 1 TO WS-CNT-LOGIN-RCH
005490         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
005500         GO TO 0300-LECTURA-PETICION
005510     END-IF.
005520*    2D: LOGIN ACEPTADO; NO HAY NINGUN DATO QUE ACTUALIZAR EN EL
005530*    MAESTRO (ESTE PROGRAMA NO LLEVA FECHA DE ULTIMO ACCESO NI
005540*    CONTADOR DE INTENTOS FALLIDOS, ESO QUEDA FUERA DE ALCANCE).
005550     MOVE T-USR-ID (WS-SUB-I) TO WS-USR-ID-NUM.
005560     ADD 1 TO WS-CNT-LOGIN-OK.
005570     MOVE SPACES TO WS-MOTIVO-RECHAZO.
005580     PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT.
005590     GO TO 0300-LECTURA-PETICION.
005600
005610*    CAMBIO DE ESTADO - BATCH FLOW PASO 3.
005620 0330-PROCESO-CAMBIO-ESTADO.
005630*    3A: EL USUARIO TIENE QUE EXISTIR (SE BUSCA POR ID, NO POR
005640*    NOMBRE DE ACCESO: QUIEN EMITE ESTA PETICION ES UN PROCESO
005650*    ADMINISTRATIVO QUE YA CONOCE EL ID INTERNO).
005660     PERFORM 0500-BUSCA-USR-ID THRU 0500-EXIT.
005670     IF USR-NO-ENCONTRADO
005680         MOVE "user id not found" TO WS-MOTIVO-RECHAZO
005690         ADD 1 TO WS-CNT-ESTADO-RCH
005700         MOVE ENT-USR-ID TO WS-USR-ID-NUM
005710         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
005720         GO TO 0300-LECTURA-PETICION
005730     END-IF.
005740*    3B: EL NUEVO ESTADO TIENE QUE SER UNO DE LOS TRES VALORES
005750*    DEL DOMINIO; SE COMPRUEBA CON TRES IGUALDADES EN VEZ DE UNA
005760*    TABLA DE VALORES VALIDOS PORQUE SON SOLO TRES Y NO SE
005770*    ESPERA QUE CREZCAN (NO HAY HISTORIA DE ALTAS DE NUEVOS
005780*    ESTADOS EN EL DOMINIO DESDE TK-3670).
005790     SET ESTADO-NO-VALIDO TO TRUE.
005800     IF ENT-NUEVO-ESTADO = "ACTIVE     " OR
005810        ENT-NUEVO-ESTADO = "DEACTIVATED" OR
005820        ENT-NUEVO-ESTADO = "PENDING    "
005830         SET ESTADO-SI-VALIDO TO TRUE
005840     END-IF.
005850     IF ESTADO-NO-VALIDO
005860*        EL ESTADO ACTUAL NO SE TOCA EN ABSOLUTO SI EL NUEVO
005870*        VALOR NO ES VALIDO: EL RECHAZO ES TOTAL, NO HAY UN
005880*        VALOR POR DEFECTO AL QUE CAER.
005890         MOVE "invalid status - left unchanged"
005900                              TO WS-MOTIVO-RECHAZO
005910         ADD 1 TO WS-CNT-ESTADO-RCH
005920         MOVE ENT-USR-ID TO WS-USR-ID-NUM
005930         PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT
005940         GO TO 0300-LECTURA-PETICION
005950     END-IF.
005960*    3C: CAMBIO ACEPTADO; SE APLICA DIRECTAMENTE SOBRE LA FILA
005970*    DE TAB-USR QUE DEJO POSICIONADA 0500-BUSCA-USR-ID EN
005980*    IX-USR (NO HACE FALTA UN WS-SUB-I AQUI PORQUE SOLO SE TOCA
005990*    UNA FILA Y YA SE TIENE SU INDICE).
006000     MOVE ENT-NUEVO-ESTADO TO T-USR-ESTADO (IX-USR).
006010     MOVE ENT-USR-ID TO WS-USR-ID-NUM.
006020     ADD 1 TO WS-CNT-ESTADO-OK.
006030     MOVE SPACES TO WS-MOTIVO-RECHAZO.
006040     PERFORM 0340-ESCRIBE-LINEA-REGLOG THRU 0340-EXIT.
006050     GO TO 0300-LECTURA-PETICION.
006060
006070*    ESCRIBE LA LINEA DE USERRPT PARA CUALQUIERA DE LOS TRES
006080*    TIPOS DE PETICION (EL CAMPO WS-MOTIVO-RECHAZO EN BLANCO
006090*    INDICA ACEPTADA); COMPARTIDO POR LOS SIETE PUNTOS DE
006100*    RECHAZO/ACEPTACION DEL PROGRAMA (DOS EN ALTA, TRES EN
006110*    LOGIN Y DOS EN CAMBIO DE ESTADO, MAS LAS TRES ACEPTACIONES).
006120 0340-ESCRIBE-LINEA-REGLOG.
006130*    PRIMERO SE ARMA LA PARTE COMUN (TIPO, ID, NOMBRE DE ACCESO)
006140*    EN WS-LINEA-TEMP, DE 52 BYTES EXACTOS DESDE TK-3742 PARA
006150*    QUE EL STRING SIGUIENTE NO SE COMA LOS BYTES DEL RESULTADO
006160*    (VER EL CAMBIO DE TK-3742 EN LA CABECERA DEL PROGRAMA).
006170     MOVE SPACES TO WS-LINEA-TEMP.
006180     STRING ENT-TIPO-PET      DELIMITED BY SIZE
006190            " "               DELIMITED BY SIZE
006200            WS-USR-ID-ALFA    DELIMITED BY SIZE
006210            " "               DELIMITED BY SIZE
006220            ENT-NOMACC        DELIMITED BY SIZE
006230            " "               DELIMITED BY SIZE
006240            INTO WS-LINEA-TEMP.
006250     MOVE SPACES TO RPT-LINEA-SAL.
006260*    EL RESULTADO DEPENDE DE SI WS-MOTIVO-RECHAZO QUEDO EN
006270*    BLANCO (ACEPTADA) O CON TEXTO (RECHAZADA, CON EL MOTIVO
006280*    CONCRETO DETRAS DE "REJECTED - ").
006290     IF WS-MOTIVO-RECHAZO = SPACES
006300         STRING WS-LINEA-TEMP DELIMITED BY SIZE
006310                "ACCEPTED"    DELIMITED BY SIZE
006320                INTO RPT-LINEA-SAL
006330     ELSE
006340         STRING WS-LINEA-TEMP DELIMITED BY SIZE
006350                "REJECTED - " DELIMITED BY SIZE
006360                WS-MOTIVO-RECHAZO DELIMITED BY SIZE
006370                INTO RPT-LINEA-SAL
006380     END-IF.
006390     WRITE RPT-LINEA-SAL.
006400 0340-EXIT.
006410     EXIT.
006420
006430*    LOCALIZA ENT-USR-ID EN TAB-USR (ASCENDENTE POR T-USR-ID);
006440*    SOLO LA USA EL CAMBIO DE ESTADO, QUE ES LA UNICA PETICION
006450*    QUE IDENTIFICA AL USUARIO POR ID EN VEZ DE POR NOMBRE DE
006460*    ACCESO.
006470 0500-BUSCA-USR-ID.
006480     SET USR-NO-ENCONTRADO TO TRUE.
006490     SEARCH ALL TAB-USR
006500         AT END GO TO 0500-EXIT
006510         WHEN T-USR-ID (IX-USR) = ENT-USR-ID
006520             SET USR-SI-ENCONTRADO TO TRUE
006530     END-SEARCH.
006540*    SI SE ENCONTRO, IX-USR QUEDA POSICIONADO EN LA FILA PARA
006550*    QUE 0330-PROCESO-CAMBIO-ESTADO LA USE DIRECTAMENTE.
006560 0500-EXIT.
006570     EXIT.
006580
006590*    LOCALIZA ENT-NOMACC EN TAB-NOM (ASCENDENTE POR NOMACC); LA
006600*    USAN TANTO EL ALTA (PARA COMPROBAR DUPLICADO) COMO EL LOGIN
006610*    (PARA LOCALIZAR AL USUARIO).
006620 0510-BUSCA-USR-NOMACC.
006630     SET NOM-NO-ENCONTRADO TO TRUE.
006640     SEARCH ALL TAB-NOM
006650         AT END GO TO 0510-EXIT
006660         WHEN T-NOM-VALOR (IX-NOM) = ENT-NOMACC
006670             SET NOM-SI-ENCONTRADO TO TRUE
006680*                SE TRADUCE LA POSICION DENTRO DE TAB-NOM A LA
006690*                POSICION REAL EN TAB-USR, QUE ES LA QUE
006700*                NECESITA EL LOGIN PARA COMPARAR EL HASH Y EL
006710*                ESTADO.
006720             MOVE T-NOM-POS (IX-NOM) TO WS-POS-USR
006730     END-SEARCH.
006740 0510-EXIT.
006750     EXIT.
006760
006770*    BUSQUEDA SECUENCIAL DE CORREO DUPLICADO (TK-3701); NO HAY
006780*    INDICE PROPIO PARA ESTO PORQUE SOLO SE CONSULTA EN EL ALTA,
006790*    UNA COMPROBACION POCO FRECUENTE FRENTE AL LOGIN, QUE ES LA
006800*    PETICION MAS HABITUAL Y LA QUE SI JUSTIFICA MANTENER UN
006810*    INDICE ORDENADO APARTE (TAB-NOM).
006820 0530-BUSCA-USR-CORREO.
006830     SET CORREO-NO-DUPLICADO TO TRUE.
006840     MOVE ZERO TO WS-SUB-I.
006850 0531-BUSCA-USR-CORREO-UNA.
006860     ADD 1 TO WS-SUB-I.
006870     IF WS-SUB-I > WS-NUM-USR GO TO 0530-EXIT.
006880     IF T-USR-CORREO (WS-SUB-I) = ENT-CORREO
006890         SET CORREO-SI-DUPLICADO TO TRUE
006900         GO TO 0530-EXIT
006910     END-IF.
006920     GO TO 0531-BUSCA-USR-CORREO-UNA.
006930 0530-EXIT.
006940     EXIT.
006950
006960*    CALCULA EL HASH SHA-256 DE ENT-CLAVE LLAMANDO A LA RUTINA
006970*    CENTRAL DE SEGURIDAD DEL BANCO (COMPARTIDA CON LA BANCA
006980*    ONLINE, NO SE REIMPLEMENTA SHA-256 AQUI DENTRO); EL MISMO
006990*    CALL SIRVE TANTO PARA EL ALTA (HASH A GUARDAR) COMO PARA EL
007000*    LOGIN (HASH A COMPARAR).
007010 0600-CALCULA-HASH.
007020     CALL "SHA256HX" USING ENT-CLAVE WS-HASH-CALCULADO.
007030 0600-EXIT.
007040     EXIT.
007050
007060*****************************************************************
007070* CIERRE DE LA CORRIDA: SE VUELCA LA TABLA DE USUARIOS AL        *
007080* MAESTRO (CON LAS ALTAS Y CAMBIOS DE ESTADO YA APLICADOS) Y SE  *
007090* ESCRIBE LA LINEA DE TOTALES DEL USERRPT.                       *
007100*****************************************************************
007110 0400-FIN-PROCESO.
007120     PERFORM 0410-GRABAR-TABLA-USR THRU 0410-EXIT.
007130*    LOS TRES DISPLAY DE CUADRE SON EL RASTRO EN CONSOLA DE LA
007140*    CORRIDA, UTILES PARA COMPARAR A OJO CONTRA EL USERRPT SIN
007150*    TENER QUE ABRIRLO.
007160     DISPLAY "BANK12 - REGISTROS AC/RC " WS-CNT-REG-OK
007170         "/" WS-CNT-REG-RCH.
007180     DISPLAY "BANK12 - LOGINS    AC/RC " WS-CNT-LOGIN-OK
007190         "/" WS-CNT-LOGIN-RCH.
007200     DISPLAY "BANK12 - ESTADOS   AC/RC " WS-CNT-ESTADO-OK
007210         "/" WS-CNT-ESTADO-RCH.
007220*    LOS MISMOS SEIS CONTADORES SE EDITAN A RPT-TRAILER PARA
007230*    QUE UN PROGRAMA POSTERIOR (O UN OPERADOR) PUEDA LEER EL
007240*    CUADRE DIRECTAMENTE DEL USERRPT SIN TENER QUE GUARDAR EL
007250*    LISTADO DE CONSOLA DE ESTA CORRIDA.
007260     MOVE WS-CNT-REG-OK     TO RPT-REG-OK-ED.
007270     MOVE WS-CNT-REG-RCH    TO RPT-REG-RCH-ED.
007280     MOVE WS-CNT-LOGIN-OK   TO RPT-LOGIN-OK-ED.
007290     MOVE WS-CNT-LOGIN-RCH  TO RPT-LOGIN-RCH-ED.
007300     MOVE WS-CNT-ESTADO-OK  TO RPT-ESTADO-OK-ED.
007310     MOVE WS-CNT-ESTADO-RCH TO RPT-ESTADO-RCH-ED.
007320     MOVE RPT-TRAILER TO RPT-LINEA-SAL.
007330     WRITE RPT-LINEA-SAL.
007340     GO TO 0999-FIN.
007350
007360*    VUELCA TAB-USR AL MAESTRO RELATIVO; LOS SLOTS YA EXISTENTES
007370*    AL ARRANCAR (POSICION <= WS-NUM-USR-ORIG) SE REESCRIBEN,
007380*    LOS DADOS DE ALTA EN ESTA CORRIDA (POSICION >
007390*    WS-NUM-USR-ORIG) SE GRABAN COMO REGISTRO NUEVO.
007400 0410-GRABAR-TABLA-USR.
007410     MOVE ZERO TO WS-SUB-I.
007420 0411-GRABAR-TABLA-USR-UNA.
007430     ADD 1 TO WS-SUB-I.
007440     IF WS-SUB-I > WS-NUM-USR GO TO 0410-EXIT.
007450*    CTA-REL-KEY = WS-SUB-I POR LA MISMA RAZON QUE EN BANK11:
007460*    LA POSICION EN TAB-USR ES LA MISMA QUE LA CLAVE RELATIVA
007470*    DEL MAESTRO PARA LOS USUARIOS YA EXISTENTES, Y PARA LOS
007480*    NUEVOS ES SIMPLEMENTE LA SIGUIENTE CLAVE LIBRE.
007490     MOVE WS-SUB-I                TO USR-REL-KEY.
007500     MOVE T-USR-ID       (WS-SUB-I) TO USR-ID.
007510     MOVE T-USR-NOMACC   (WS-SUB-I) TO USR-NOMACC.
007520     MOVE T-USR-HASH-CLAVE (WS-SUB-I) TO USR-HASH-CLAVE.
007530     MOVE T-USR-CORREO   (WS-SUB-I) TO USR-CORREO.
007540     MOVE T-USR-NOMBRE   (WS-SUB-I) TO USR-NOMBRE.
007550     MOVE T-USR-APELLIDO (WS-SUB-I) TO USR-APELLIDO.
007560     MOVE T-USR-ROL      (WS-SUB-I) TO USR-ROL.
007570*    USR-ESTADO ES EL CAMPO QUE DE VERDAD IMPORTA AQUI PARA LOS
007580*    USUARIOS YA EXISTENTES: ES EL ESTADO YA ACTUALIZADO POR
007590*    CUALQUIER SET-STATUS ACEPTADO EN ESTA CORRIDA.
007600     MOVE T-USR-ESTADO   (WS-SUB-I) TO USR-ESTADO.
007610*    WRITE PARA LOS SLOTS NUEVOS (ALTAS DE ESTA CORRIDA),
007620*    REWRITE PARA LOS QUE YA EXISTIAN AL ARRANCAR; ES LA UNICA
007630*    DIFERENCIA DE FONDO CON EL VOLCADO ANALOGO DE BANK11, QUE
007640*    AL NO CREAR CUENTAS NUEVAS SIEMPRE HACE REWRITE.
007650     IF WS-SUB-I > WS-NUM-USR-ORIG
007660         WRITE USR-REG-MSTR INVALID KEY GO TO 0900-PSYS-ERR
007670     ELSE
007680         REWRITE USR-REG-MSTR INVALID KEY GO TO 0900-PSYS-ERR
007690     END-IF.
007700     GO TO 0411-GRABAR-TABLA-USR-UNA.
007710 0410-EXIT.
007720     EXIT.
007730
007740*    RUTINA UNICA DE ERROR DE ACCESO A FICHEROS, IGUAL QUE EN
007750*    BANK11: VUELCA TODOS LOS FILE STATUS A LA CONSOLA Y TERMINA
007760*    EL PROGRAMA SIN INTENTAR SEGUIR PROCESANDO.
007770 0900-PSYS-ERR.
007780     DISPLAY "BANK12 - ERROR DE ACCESO A FICHEROS".
007790     DISPLAY "FS-USERIN  = " FS-USERIN.
007800     DISPLAY "FS-USR     = " FS-USR.
007810     DISPLAY "FS-USERRPT = " FS-USERRPT.
007820*    IGUAL QUE EN BANK11, NO SE INTENTA CONTINUAR NI DESHACER
007830*    NADA: UN FALLO DE ACCESO A FICHEROS ES SINTOMA DE UN
007840*    PROBLEMA DE ENTORNO, NO DE UN DATO DE NEGOCIO MALO.
007850     GO TO 0999-FIN.
007860
007870*    CIERRE ORDENADO DE LOS TRES FICHEROS Y FIN DEL PROGRAMA; ES
007880*    EL UNICO PUNTO DE SALIDA, SE LLEGUE POR FIN DE FICHERO
007890*    NORMAL O POR ERROR.
007900 0999-FIN.
007910     CLOSE USERIN.
007920     CLOSE USERMSTR.
007930     CLOSE USERRPT.
007940*    UNICO STOP RUN DEL PROGRAMA.
007950     STOP RUN.
