000100*****************************************************************
000110* CTAMSTR   - LAYOUT DE LA CUENTA (MAESTRO DE CUENTAS)          *
000120*                                                                *
000130* Reemplaza el viejo TAJETAREG de BANK1-BANK10 (tarjeta+pin      *
000140* solamente).  Usado por BANK11 como registro del fichero        *
000150* ACCTMSTR y como linea de la tabla TAB-CTA en memoria.         *
000160*                                                                *
000170* 1991-04-02 JMLP TK-0044 PRIMERA VERSION, JUNTO CON BANK11      *
000180* 2011-06-20 RPQ  TK-3015 SE EMPAQUETA CTA-SALDO (ANTES DOS      *
000190*                         CAMPOS ENT/DEC COMO EN MOVIMIENTOS)   *
000200* 2014-02-11 RPQ  TK-3390 SE AGREGA CTA-TIPO Y 88-NIVELES DE     *
000210*                         ESTADO                                *
000220* 2016-04-05 RPQ  TK-3743 SE QUITA CTA-IND-BAJA: SE RESERVO EN   *
000230*                         TK-3390 PARA LA BAJA DE CUENTAS PERO   *
000240*                         ESE PROCESO NUNCA SE LLEGO A PEDIR Y   *
000250*                         EL CAMPO NO LO TOCABA NINGUN PARRAFO;  *
000260*                         SU BYTE VUELVE AL FILLER               *
000270*****************************************************************
000280 01  CTA-REG-MSTR.
000290*    IDENTIFICADOR INTERNO DE LA CUENTA (CLAVE PRIMARIA)
000300     05  CTA-ID                   PIC 9(09).
000310*    USUARIO TITULAR (CLAVE FORANEA A USRMSTR)
000320     05  CTA-USR-ID               PIC 9(09).
000330*    NUMERO EXTERNO DE CUENTA (10 DIGITOS, EL QUE VE EL CLIENTE)
000340     05  CTA-NUMERO               PIC X(10).
000350*    TIPO DE CUENTA
000360     05  CTA-TIPO                 PIC X(10).
000370         88  TIPO-CTA-AHORRO           VALUE "SAVINGS   ".
000380         88  TIPO-CTA-CORRIENTE        VALUE "CHECKING  ".
000390*    SALDO ACTUAL, 2 DECIMALES, EMPAQUETADO
000400     05  CTA-SALDO                PIC S9(11)V99 COMP-3.
000410*    INDICADOR DE CUENTA TOCADA EN LA CORRIDA (PARA EL CTLRPT)
000420     05  CTA-IND-TOCADA           PIC X(01).
000430         88  CTA-TOCADA-SI             VALUE "S".
000440         88  CTA-TOCADA-NO             VALUE "N".
000450     05  FILLER                   PIC X(21).
