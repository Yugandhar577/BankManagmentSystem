000100*****************************************************************
000110* USRMSTR   - LAYOUT DEL USUARIO (MAESTRO DE USUARIOS)          *
000120*                                                                *
000130* BANK12 arranco en 1991 como un simple fichero de clientes     *
000140* (alta/baja de titular).  El layout de abajo es el que quedo   *
000150* tras la TK-3670 de 2015, que le agrego acceso por usuario y   *
000160* clave (antes el alta/baja se hacia por numero de titular      *
000170* solamente, sin NOMACC/HASH-CLAVE/CORREO/ROL).                 *
000180*                                                                *
000190* 1991-04-09 JMLP TK-0045 PRIMERA VERSION (SOLO USR-ID Y         *
000200*                         USR-ESTADO)                           *
000210* 2015-09-03 RPQ  TK-3670 SE AGREGAN NOMACC/HASH-CLAVE/CORREO/   *
000220*                         NOMBRE/APELLIDO/ROL                   *
000230*****************************************************************
000240 01  USR-REG-MSTR.
000250*    IDENTIFICADOR INTERNO DEL USUARIO (CLAVE PRIMARIA)
000260     05  USR-ID                   PIC 9(09).
000270*    NOMBRE DE ACCESO (LOGIN), UNICO
000280     05  USR-NOMACC               PIC X(30).
000290*    HASH SHA-256 DE LA CLAVE, EN HEXADECIMAL (64 CARACTERES)
000300     05  USR-HASH-CLAVE           PIC X(64).
000310*    CORREO DE CONTACTO, UNICO
000320     05  USR-CORREO               PIC X(60).
000330*    NOMBRE Y APELLIDO DEL TITULAR
000340     05  USR-NOMBRE               PIC X(30).
000350     05  USR-APELLIDO             PIC X(30).
000360*    ROL DEL USUARIO
000370     05  USR-ROL                  PIC X(08).
000380         88  ROL-CLIENTE               VALUE "CUSTOMER".
000390         88  ROL-ADMIN                 VALUE "ADMIN   ".
000400*    ESTADO DEL USUARIO
000410     05  USR-ESTADO               PIC X(11).
000420         88  ESTADO-PENDIENTE          VALUE "PENDING    ".
000430         88  ESTADO-ACTIVO             VALUE "ACTIVE     ".
000440         88  ESTADO-BAJA               VALUE "DEACTIVATED".
000450     05  FILLER                   PIC X(20).
