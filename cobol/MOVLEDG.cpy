000100*****************************************************************
000110* MOVLEDG   - LAYOUT DEL MOVIMIENTO (LIBRO MAYOR DE CUENTAS)    *
000120*                                                                *
000130* Continua la familia de MOVIMIENTO-REG de BANK5/BANK9/BANK10,  *
000140* pero con el importe ya en COMP-3 en vez de partido en         *
000150* -ENT/-DEC, y con el tipo de movimiento como dato en vez de     *
000160* estar implicito por el signo.                                 *
000170*                                                                *
000180* 1991-04-02 JMLP TK-0044 PRIMERA VERSION, JUNTO CON BANK11      *
000190* 2011-06-20 RPQ  TK-3015 MOV-IMPORTE PASA A COMP-3 (ANTES       *
000200*                         MOV-IMPORTE-ENT/-DEC COMO EN BANK5)   *
000210* 2015-09-03 RPQ  TK-3670 SE UNIFICA DEPOSITO/RETIRO/TRANSFER   *
000220*                         EN UN SOLO LAYOUT DE MOVIMIENTO        *
000230*****************************************************************
000240 01  MOV-REG-LEDG.
000250*    NUMERO DE SECUENCIA DEL MOVIMIENTO (CORRELATIVO)
000260     05  MOV-ID                   PIC 9(09).
000270*    CUENTA CONTRA LA QUE SE CONTABILIZA ESTE RENGLON
000280     05  MOV-CTA-ID               PIC 9(09).
000290*    TIPO DE MOVIMIENTO
000300     05  MOV-TIPO                 PIC X(10).
000310         88  TIPO-DEPOSITO             VALUE "DEPOSIT   ".
000320         88  TIPO-RETIRO               VALUE "WITHDRAWAL".
000330         88  TIPO-TRANSFER             VALUE "TRANSFER  ".
000340*    IMPORTE, SIEMPRE POSITIVO; EL TIPO INDICA EL SENTIDO
000350     05  MOV-IMPORTE              PIC S9(11)V99 COMP-3.
000360*    CUENTA ORIGEN / DESTINO (EN DEPOSITO-RETIRO, LAS DOS SON
000370*    LA MISMA CUENTA QUE MOV-CTA-ID)
000380     05  MOV-CTA-ORIGEN           PIC 9(09).
000390     05  MOV-CTA-DESTINO          PIC 9(09).
000400*    DESCRIPCION LIBRE DEL MOVIMIENTO
000410     05  MOV-CONCEPTO             PIC X(60).
000420*    FECHA Y HORA EN QUE SE CONTABILIZO (IGUAL QUE BANK5/BANK9/
000430*    BANK10 VENIAN HACIENDOLO CAMPO A CAMPO)
000440     05  MOV-FECHA-MOV.
000450         10  MOV-ANO              PIC 9(04).
000460         10  MOV-MES              PIC 9(02).
000470         10  MOV-DIA              PIC 9(02).
000480         10  MOV-HOR              PIC 9(02).
000490         10  MOV-MIN              PIC 9(02).
000500         10  MOV-SEG              PIC 9(02).
000510     05  FILLER                   PIC X(15).
