000100*****************************************************************
000110* BANK11 - MOTOR DE POSTEO DE CUENTAS (DEPOSITO / RETIRO /      *
000120*          TRANSFERENCIA) Y LIBRO MAYOR DE MOVIMIENTOS          *
000130*                                                                *
000140* Continua la numeracion de la familia BANK1-BANK10 del cajero  *
000150* UNIZARBANK.  A diferencia de BANK1-BANK9 (atencion por        *
000160* pantalla, tarjeta+pin), BANK11 corre desatendido sobre un     *
000170* fichero de peticiones, igual que ya hacia BANK10 con las      *
000180* transferencias pendientes; aqui se generaliza ese mismo       *
000190* esquema de lectura secuencial a deposito, retiro y            *
000200* transferencia en un solo programa, sobre el nuevo maestro de  *
000210* cuentas con saldo (antes, CUENTA = TARJETA+PIN solamente).    *
000220*                                                                *
000230* CAMBIOS:                                                       *
000240* 1991-04-02 JMLP TK-0044 PRIMERA VERSION                        *
000250* 1991-07-08 JMLP TK-0061 SE AGREGA EL RECHAZO SAME-ACCOUNT EN   *
000260*                         TRANSFERENCIAS (ANTES SE AAJUSTABA     *
000270*                         EL SALDO DOS VECES SOBRE LA MISMA      *
000280*                         CUENTA)                                *
000290* 1993-02-15 JMLP TK-0390 CTLRPT: SE AGREGA DESGLOSE DE          *
000300*                         RECHAZOS POR MOTIVO                  *
000310* 1998-11-20 RPQ  TK-1810 REVISION PARA EL CAMBIO DE SIGLO;      *
000320*                         FECHA DE PROCESO PASA A 4 DIGITOS DE   *
000330*                         ANO (ANTES 2)                          *
000340* 2011-06-20 RPQ  TK-3015 MIGRACION DEL MAESTRO TARJETAS AL      *
000350*                         MAESTRO DE CUENTAS CON SALDO           *
000360*                         EMPAQUETADO (CTAMSTR); EL MAESTRO SE  *
000370*                         CARGA COMPLETO EN TAB-CTA Y SE         *
000380*                         LOCALIZA CON SEARCH ALL                *
000390* 2015-09-03 RPQ  TK-3670 SE AGREGA TAB-NUM (INDICE POR NUMERO   *
000400*                         DE CUENTA) PARA RESOLVER EL DESTINO    *
000410*                         DE LAS TRANSFERENCIAS SIN LEER EL      *
000420*                         MAESTRO POR NUMERO DE CUENTA           *
000430* 2016-04-05 RPQ  TK-3743 WS-IMPORTE-TRABAJO SEGUIA A S9(09)V99  *
000440*                         DESDE LA MIGRACION TK-3015 A CTAMSTR,  *
000450*                         DOS DIGITOS MAS ESTRECHO QUE           *
000460*                         CTA-SALDO (S9(11)V99 COMP-3); EN       *
000470*                         CUENTAS DE SALDO MUY ALTO LA PRUEBA    *
000480*                         DE FONDOS PERDIA LOS DIGITOS ALTOS.    *
000490*                         SE AMPLIA EL CAMPO DE TRABAJO Y LOS    *
000500*                         EDIT-PIC DE CTLRPT (CTL-DET-IMPORTE,   *
000510*                         CTL-CTA-SALDO-ED) AL MISMO ANCHO       *
000520* 2016-04-19 RPQ  TK-3761 AUDITORIA DE CALIDAD PIDIO ROUNDED EN  *
000530*                         LAS SUMAS/RESTAS DE IMPORTE QUE        *
000540*                         QUEDAN EN UN CAMPO DE DESTINO: EL      *
000550*                         TRUNCADO SIN ROUNDED NUNCA NOS DIO UN  *
000560*                         CUADRE MAL EN PRODUCCION (TODOS LOS    *
000570*                         IMPORTES DE ENTRADA YA VIENEN A DOS    *
000580*                         DECIMALES), PERO EL ESTANDAR DEL       *
000590*                         DEPARTAMENTO ES ROUNDED SIEMPRE QUE EL *
000600*                         RESULTADO SE QUEDA EN UN SALDO O EN UN *
000610*                         IMPORTE DE MOVIMIENTO, POR SI ALGUN    *
000620*                         DIA ENTRA UN IMPORTE CON MAS DECIMALES *
000630*****************************************************************
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID.    BANK11.
000660 AUTHOR.        JMLP.
000670 INSTALLATION.  UNIZARBANK - DEPTO DESARROLLO CAJEROS.
000680 DATE-WRITTEN.  02/04/1991.
000690 DATE-COMPILED.
000700 SECURITY.      USO INTERNO UNIZARBANK - NO DIFUNDIR.
000710
000720*****************************************************************
000730* CONTROL DE EJECUCION (PARA OPERACION):                         *
000740* BANK11 ES EL SEGUNDO PASO DEL LOTE DE NOCHE DE CAJEROS, DETRAS *
000750* DEL PASO QUE GENERA ACCTIN A PARTIR DE LAS PETICIONES DEL DIA  *
000760* Y DELANTE DEL PASO QUE DISTRIBUYE TXNOUT/ACCTREJ/CTLRPT A      *
000770* CONCILIACION Y A LA RED DE CAJEROS. SI BANK11 TERMINA CON      *
000780* CUALQUIER FILE STATUS DISTINTO DE "00" (VER 0900-PSYS-ERR), EL *
000790* JCL DEBE CORTAR EL LOTE AHI: NO TIENE SENTIDO SEGUIR           *
000800* DISTRIBUYENDO SALIDAS DE UNA CORRIDA QUE NO TERMINO BIEN.      *
000810*****************************************************************
000820*****************************************************************
000830* ENVIRONMENT DIVISION                                          *
000840*                                                                *
000850* EL PROGRAMA NO TIENE PANTALLA (NO HAY SCREEN SECTION NI        *
000860* CRT STATUS): BANK11 ES PURO BATCH, IGUAL QUE EL ESQUEMA QUE    *
000870* YA USABA BANK10 PARA LAS TRANSFERENCIAS PENDIENTES.  SE        *
000880* CONSERVA C01 IS TOP-OF-FORM PORQUE EL PROCEDIMIENTO DE         *
000890* IMPRESION DE CTLRPT HEREDA EL SALTO DE PAGINA DE LOS           *
000900* LISTADOS DE CAJERO ANTIGUOS, AUNQUE AQUI NO HAYA MAS DE UNA    *
000910* PAGINA POR CORRIDA.                                            *
000920*****************************************************************
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER. IBM-370.
000960 OBJECT-COMPUTER. IBM-370.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM.
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*    FICHERO DE PETICIONES DE POSTEO (DEPOSIT/WITHDRAWAL/
001030*    TRANSFER), UNA PETICION POR LINEA, SOLO LECTURA.
001040     SELECT ACCTIN ASSIGN TO DISK
001050     ORGANIZATION IS LINE SEQUENTIAL
001060     FILE STATUS IS FS-ACCTIN
001070     VALUE OF FILE-ID IS "ACCTIN.DAT".
001080
001090*    MAESTRO DE CUENTAS, RELATIVO PARA PODER LEERLO COMPLETO AL
001100*    ARRANCAR (CARGA EN TAB-CTA) Y REESCRIBIRLO COMPLETO AL
001110*    FINAL SIN TENER QUE ORDENARLO DE NUEVO.
001120     SELECT ACCTMSTR ASSIGN TO DISK
001130     ORGANIZATION IS RELATIVE
001140     ACCESS MODE IS DYNAMIC
001150     RELATIVE KEY IS CTA-REL-KEY
001160     FILE STATUS IS FS-CTA
001170     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
001180
001190*    LIBRO MAYOR DE MOVIMIENTOS DE SALIDA: UNA LINEA POR CADA
001200*    MOVIMIENTO ACEPTADO (DOS POR TRANSFERENCIA AL AFECTAR A
001210*    DOS CUENTAS).
001220     SELECT TXNOUT ASSIGN TO DISK
001230     ORGANIZATION IS LINE SEQUENTIAL
001240     FILE STATUS IS FS-TXNOUT
001250     VALUE OF FILE-ID IS "TXNOUT.DAT".
001260
001270*    LISTADO DE PETICIONES RECHAZADAS, CON SU MOTIVO, PARA QUE
001280*    CONCILIACION SEPA QUE PETICIONES NO SE LLEGARON A APLICAR.
001290     SELECT ACCTREJ ASSIGN TO DISK
001300     ORGANIZATION IS LINE SEQUENTIAL
001310     FILE STATUS IS FS-ACCTREJ
001320     VALUE OF FILE-ID IS "ACCTREJ.DAT".
001330
001340*    LISTADO DE CONTROL DE LA CORRIDA (TOTALES POR TIPO DE
001350*    PETICION, RECHAZOS POR MOTIVO Y SALDO FINAL DE CADA CUENTA
001360*    TOCADA).
001370     SELECT CTLRPT ASSIGN TO DISK
001380     ORGANIZATION IS LINE SEQUENTIAL
001390     FILE STATUS IS FS-CTLRPT
001400     VALUE OF FILE-ID IS "CTLRPT.DAT".
001410
001420 DATA DIVISION.
001430 FILE SECTION.
001440*    REGISTRO DE ENTRADA: UNA PETICION DE DEPOSITO, RETIRO O
001450*    TRANSFERENCIA (LAYOUT COMPARTIDO EN MOVENT, VER COPYBOOK).
001460 FD  ACCTIN
001470     LABEL RECORD STANDARD.
001480     COPY MOVENT.
001490
001500*    REGISTRO DEL MAESTRO DE CUENTAS (LAYOUT EN CTAMSTR, VER
001510*    COPYBOOK; ES EL MISMO LAYOUT QUE SE REPITE DENTRO DE
001520*    TAB-CTA MAS ABAJO, UNA FILA POR CUENTA).
001530 FD  ACCTMSTR
001540     LABEL RECORD STANDARD.
001550     COPY CTAMSTR.
001560
001570*    REGISTRO DE SALIDA DEL LIBRO MAYOR (LAYOUT EN MOVLEDG).
001580 FD  TXNOUT
001590     LABEL RECORD STANDARD.
001600     COPY MOVLEDG.
001610
001620*    REGISTRO DE SALIDA DE RECHAZOS (LAYOUT EN MOVRECH).
001630 FD  ACCTREJ
001640     LABEL RECORD STANDARD.
001650     COPY MOVRECH.
001660
001670*    LINEA DE SALIDA DEL CTLRPT; SE REUTILIZA LA MISMA AREA DE
001680*    80 BYTES PARA CABECERA, DETALLE DE TIPO, DETALLE DE
001690*    RECHAZO Y DETALLE DE CUENTA (VER LOS GRUPOS CTL-* MAS
001700*    ABAJO EN WORKING-STORAGE, CADA UNO SE MUEVE A ESTA LINEA
001710*    ANTES DE ESCRIBIR).
001720 FD  CTLRPT
001730     LABEL RECORD STANDARD.
001740 01  CTL-LINEA-SAL            PIC X(80).
001750
001760 WORKING-STORAGE SECTION.
001770*    CODIGOS DE ESTADO DE FICHERO, UNO POR SELECT, TODOS
001780*    REVISADOS TRAS CADA OPEN/READ/WRITE/REWRITE QUE PUEDA
001790*    FALLAR; CUALQUIER VALOR DISTINTO DE "00" SALTA A
001800*    0900-PSYS-ERR.
001810 77  FS-ACCTIN                PIC X(02).
001820 77  FS-CTA                   PIC X(02).
001830 77  FS-TXNOUT                PIC X(02).
001840 77  FS-ACCTREJ               PIC X(02).
001850 77  FS-CTLRPT                PIC X(02).
001860*    CLAVE RELATIVA DE ACCESO A ACCTMSTR; SE USA TANTO PARA LA
001870*    LECTURA SECUENCIAL DE CARGA (AUNQUE ALLI SE LEE NEXT
001880*    RECORD SIN FIJARLA) COMO PARA LA REESCRITURA POSICIONAL
001890*    DE 0410-GRABAR-TABLA-CTA.
001900 77  CTA-REL-KEY              PIC 9(05) COMP.
001910
001920*    BLOQUE DE FECHA/HORA DEL SISTEMA, COMPARTIDO CON TODOS LOS
001930*    PROGRAMAS BANK* (FACTORIZADO DE LOS BANK1-BANK10 QUE LO
001940*    LLEVABAN CADA UNO POR SU CUENTA).
001950     COPY FECHAWK.
001960
001970*    ALTERNATIVA NUMERICA DE LA FECHA DE PROCESO (REDEFINES 1):
001980*    SE RELLENA UNA SOLA VEZ AL ARRANCAR (0100-INICIO) A PARTIR
001990*    DE CAMPOS-FECHA Y SE USA EN CADA MOVIMIENTO GRABADO.
002000 01  WS-FECHA-HOY.
002010*        ANO A 4 DIGITOS DESDE TK-1810 (CAMBIO DE SIGLO);
002020*        ANTES ERA PIC 9(02) Y SE RESTAURO COMO BANK1-BANK10.
002030     05  WS-FH-ANO            PIC 9(04).
002040     05  WS-FH-MES            PIC 9(02).
002050     05  WS-FH-DIA            PIC 9(02).
002060     05  FILLER               PIC X(02).
002070 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY.
002080     05  WS-FH-NUM-VAL        PIC 9(08).
002090     05  FILLER               PIC X(02).
002100
002110*    CONTADORES Y SUBINDICES DE LA CORRIDA. TODOS COMP PORQUE
002120*    SON ARITMETICA DE CONTROL, NUNCA IMPORTES DE NEGOCIO.
002130 01  WS-CONTADORES.
002140*        NUMERO DE CUENTAS CARGADAS EN TAB-CTA/TAB-NUM (TAMBIEN
002150*        ES EL LIMITE DEPENDING ON DE AMBAS TABLAS).
002160     05  WS-NUM-CTA           PIC 9(05) COMP.
002170*        SUBINDICES DE TRABAJO PARA LOS BUCLES DE INSERCION
002180*        ORDENADA Y DE VOLCADO FINAL (NO SON INDEXED BY PORQUE
002190*        SE USAN EN ARITMETICA, NO EN SEARCH).
002200*        OJO AL MANTENER ESTE PROGRAMA: WS-SUB-I Y WS-SUB-J SE
002210*        REUTILIZAN EN VARIOS PARRAFOS SIN RELACION ENTRE SI
002220*        (0220-INSERTA-INDICE-NUM, 0320-PROCESO-TRANSFER,
002230*        0410-GRABAR-TABLA-CTA, 0421-IMPRIME-CUENTA); NINGUNO
002240*        DE ESOS PARRAFOS ESPERA CONSERVAR EL VALOR QUE DEJO EL
002250*        ANTERIOR, PERO SI SE AGREGA UN PARRAFO NUEVO QUE LLAME
002260*        A OTRO QUE TAMBIEN USE ESTOS DOS CAMPOS, HAY QUE
002270*        ASEGURARSE DE QUE NINGUNO LOS NECESITA YA INICIALIZADOS.
002280     05  WS-SUB-I             PIC 9(05) COMP.
002290     05  WS-SUB-J             PIC 9(05) COMP.
002300*        POSICION EN TAB-CTA DE LA CUENTA DESTINO, DEVUELTA POR
002310*        0510-BUSCA-CTA-NUMERO.
002320     05  WS-POS-DESTINO       PIC 9(05) COMP.
002330*        ULTIMO MOV-ID ASIGNADO; ARRANCA EN CERO CADA CORRIDA
002340*        (EL LIBRO MAYOR NO ES ACUMULATIVO ENTRE CORRIDAS, SE
002350*        REGRABA COMPLETO CADA VEZ COMO TXNOUT DE SALIDA).
002360     05  WS-ULT-MOV-ID        PIC 9(09) COMP.
002370*        TOTALES DE LA CORRIDA PARA LOS DISPLAY DE CONTROL Y EL
002380*        CUADRE LEIDOS = ACEPTADOS + RECHAZADOS.
002390     05  WS-TOT-LEIDOS        PIC 9(07) COMP.
002400     05  WS-TOT-ACEPTADOS     PIC 9(07) COMP.
002410     05  WS-TOT-RECHAZADOS    PIC 9(07) COMP.
002420*        CONTADORES POR TIPO DE PETICION ACEPTADA, PARA EL
002430*        DESGLOSE DEL CTLRPT.
002440     05  WS-CNT-DEPOSITO      PIC 9(07) COMP.
002450     05  WS-CNT-RETIRO        PIC 9(07) COMP.
002460     05  WS-CNT-TRANSFER      PIC 9(07) COMP.
002470*        CONTADORES DE RECHAZO POR MOTIVO (TK-0390), TAMBIEN
002480*        PARA EL DESGLOSE DEL CTLRPT.
002490     05  WS-CNT-RCH-NOEXISTE  PIC 9(07) COMP.
002500     05  WS-CNT-RCH-SINFONDO  PIC 9(07) COMP.
002510     05  WS-CNT-RCH-MISMACTA  PIC 9(07) COMP.
002520     05  WS-CNT-RCH-DESTNOEX  PIC 9(07) COMP.
002530     05  FILLER               PIC X(10).
002540
002550*    ACUMULADORES DE IMPORTE POR TIPO DE PETICION ACEPTADA,
002560*    PARA LA LINEA DE TOTAL DEL CTLRPT; VAN EMPAQUETADOS CON EL
002570*    MISMO ANCHO QUE CTA-SALDO PARA NO LIMITAR EL VOLUMEN DE
002580*    NEGOCIO QUE EL LISTADO PUEDE REFLEJAR.
002590 01  WS-IMPORTES.
002600     05  WS-SUM-DEPOSITO      PIC S9(11)V99 COMP-3.
002610     05  WS-SUM-RETIRO        PIC S9(11)V99 COMP-3.
002620     05  WS-SUM-TRANSFER      PIC S9(11)V99 COMP-3.
002630     05  FILLER               PIC X(10).
002640
002650*    IMPORTE DE TRABAJO PARA PROBAR SUFICIENCIA DE FONDOS, DEL
002660*    MISMO ANCHO QUE CTA-SALDO (S9(11)V99 COMP-3) PARA NO PERDER
002670*    DIGITOS ALTOS EN CUENTAS DE SALDO GRANDE; Y SU VISTA EN
002680*    CENTAVOS PARA LISTADOS DE AUDITORIA (REDEFINES 2)
002690 01  WS-IMPORTE-TRABAJO       PIC S9(11)V99.
002700*    WS-IMPORTE-CENT SE RESERVO EN LA MIGRACION TK-3015 PARA UN
002710*    LISTADO DE AUDITORIA EN CENTAVOS ENTEROS QUE AL FINAL NUNCA
002720*    SE LLEGO A PEDIR; SE DEJA DECLARADO PORQUE YA ESTA EN
002730*    PRODUCCION Y QUITARLO OBLIGARIA A RECOMPILAR SIN NINGUN
002740*    BENEFICIO REAL.
002750 01  WS-IMPORTE-CENT REDEFINES WS-IMPORTE-TRABAJO
002760                              PIC S9(13).
002770
002780*    NUMERO DE CUENTA DESTINO TAL COMO LLEGA EN LA PETICION, Y SU
002790*    VISTA NUMERICA RESERVADA PARA VALIDACION (REDEFINES 3)
002800 01  WS-CTA-NUM-CMP           PIC X(10).
002810*    WS-CTA-NUM-CMP-N QUEDA DISPONIBLE POR SI ALGUN DIA SE PIDE
002820*    VALIDAR QUE EL NUMERO DE CUENTA DESTINO SEA TODO NUMERICO
002830*    ANTES DE BUSCARLO EN TAB-NUM; HOY EL PROGRAMA CONFIA EN QUE
002840*    EL FICHERO DE ENTRADA YA VIENE VALIDADO POR QUIEN LO GENERA.
002850 01  WS-CTA-NUM-CMP-N REDEFINES WS-CTA-NUM-CMP
002860                              PIC 9(10).
002870
002880*    INDICADORES DE BUSQUEDA, UNO POR CADA SEARCH ALL DEL
002890*    PROGRAMA; SE FIJAN A "N" ANTES DE BUSCAR Y SOLO PASAN A
002900*    "S" SI EL WHEN DEL SEARCH ENCUENTRA LA FILA.
002910 01  WS-INDICADORES.
002920     05  WS-CTA-ENCONTRADA    PIC X(01).
002930         88  CTA-SI-ENCONTRADA     VALUE "S".
002940         88  CTA-NO-ENCONTRADA     VALUE "N".
002950     05  WS-DST-ENCONTRADA    PIC X(01).
002960         88  DST-SI-ENCONTRADA     VALUE "S".
002970         88  DST-NO-ENCONTRADA     VALUE "N".
002980
002990*    TEXTO DEL MOTIVO DE RECHAZO DE LA PETICION EN CURSO; SE
003000*    VUELCA TAL CUAL A RCH-MOTIVO EN 0330-ESCRIBE-RECHAZO.
003010 77  WS-MOTIVO-RECHAZO        PIC X(30).
003020*    VISTA ALFANUMERICA DEL ID DE CUENTA ORIGEN, SOLO PARA
003030*    ARMAR EL TEXTO DE CONCEPTO DEL MOVIMIENTO "TRANSFER FROM
003040*    ACCOUNT ID nnnnnnnnn" EN 0350-ESCRIBE-MOVIMIENTO-TR.
003050 77  WS-CTA-ID-ALFA           PIC 9(09).
003060
003070*    TABLA EN MEMORIA CON TODO EL MAESTRO DE CUENTAS, CARGADA
003080*    AL ARRANCAR POR 0200-CARGA-TABLA-CTA Y VOLCADA DE VUELTA
003090*    AL MAESTRO AL FINAL POR 0410-GRABAR-TABLA-CTA; TODA LA
003100*    LOGICA DE POSTEO TRABAJA SOBRE ESTA TABLA, NUNCA SOBRE EL
003110*    FICHERO DIRECTAMENTE, PARA PODER LOCALIZAR CON SEARCH ALL.
003120 01  TAB-CTA-AREA.
003130     05  FILLER               PIC X(04).
003140*        EL LIMITE DE 1000 CUENTAS VIENE DE LA MISMA COTA QUE
003150*        YA TENIA EL MAESTRO DE TARJETAS DE BANK1-BANK9; NUNCA
003160*        SE HA LLEGADO A REVISAR PORQUE LA CARTERA DE CUENTAS
003170*        DE PRUEBA/DEMO DE UNIZARBANK NO SE HA ACERCADO A ESE
003180*        VOLUMEN. SI ALGUN DIA SE SUPERA, EL SEARCH ALL FALLA
003190*        SILENCIOSAMENTE (LA FILA 1001 EN ADELANTE NO SE CARGA).
003200     05  TAB-CTA OCCURS 1 TO 1000 TIMES
003210         DEPENDING ON WS-NUM-CTA
003220         ASCENDING KEY IS T-CTA-ID
003230         INDEXED BY IX-CTA.
003240         10  T-CTA-ID             PIC 9(09).
003250         10  T-CTA-USR-ID         PIC 9(09).
003260         10  T-CTA-NUMERO         PIC X(10).
003270         10  T-CTA-TIPO           PIC X(10).
003280         10  T-CTA-SALDO          PIC S9(11)V99 COMP-3.
003290*            "S" SI ALGUN DEPOSITO/RETIRO/TRANSFERENCIA DE ESTA
003300*            CORRIDA TOCO EL SALDO DE LA FILA; CONTROLA QUE
003310*            CUENTAS SALEN EN LA SECCION DE SALDOS DEL CTLRPT.
003320         10  T-CTA-IND-TOCADA     PIC X(01).
003330
003340*    INDICE ORDENADO POR NUMERO DE CUENTA (EL NUMERO DE 10
003350*    DIGITOS QUE VE EL CLIENTE, NO EL ID INTERNO), PARA PODER
003360*    RESOLVER LA CUENTA DESTINO DE UNA TRANSFERENCIA CON
003370*    SEARCH ALL SIN TENER QUE RECORRER TAB-CTA ENTERA (TK-3670).
003380 01  TAB-NUM-AREA.
003390     05  FILLER               PIC X(04).
003400     05  TAB-NUM OCCURS 1 TO 1000 TIMES
003410         DEPENDING ON WS-NUM-CTA
003420         ASCENDING KEY IS T-NUM-NUMERO
003430         INDEXED BY IX-NUM.
003440         10  T-NUM-NUMERO         PIC X(10).
003450         10  T-NUM-POS            PIC 9(05) COMP.
003460
003470*    CABECERA DEL CTLRPT, UNA SOLA LINEA AL PRINCIPIO DEL
003480*    LISTADO.
003490 01  CTL-ENCABEZADO.
003500     05  FILLER               PIC X(46)
003510         VALUE "CAJERO UNIZARBANK - CONTROL DE POSTEO BANK11".
003520     05  FILLER               PIC X(34) VALUE SPACES.
003530
003540*    LINEA DE DETALLE POR TIPO DE PETICION ACEPTADA (DEPOSITO/
003550*    RETIRO/TRANSFERENCIA), CON CONTADOR E IMPORTE TOTAL.
003560 01  CTL-DET-TIPO.
003570     05  CTL-DET-TIPO-TXT     PIC X(14).
003580     05  FILLER               PIC X(02) VALUE SPACES.
003590     05  CTL-DET-CNT          PIC ZZZ,ZZ9.
003600     05  FILLER               PIC X(02) VALUE SPACES.
003610     05  CTL-DET-IMPORTE      PIC -(11)9.99.
003620     05  FILLER               PIC X(36) VALUE SPACES.
003630
003640*    LINEA DE DETALLE POR MOTIVO DE RECHAZO (TK-0390), CON
003650*    CONTADOR DE PETICIONES RECHAZADAS POR ESE MOTIVO.
003660 01  CTL-DET-RECHAZO.
003670     05  CTL-RCH-MOTIVO-TXT   PIC X(25).
003680     05  FILLER               PIC X(02) VALUE SPACES.
003690     05  CTL-RCH-CNT          PIC ZZZ,ZZ9.
003700     05  FILLER               PIC X(46) VALUE SPACES.
003710
003720*    LINEA DE SALDO FINAL POR CUENTA TOCADA, UNA POR CADA FILA
003730*    DE TAB-CTA CON T-CTA-IND-TOCADA = "S".
003740 01  CTL-DET-CUENTA.
003750     05  FILLER               PIC X(02) VALUE SPACES.
003760     05  CTL-CTA-ID-ED        PIC 9(09).
003770     05  FILLER               PIC X(02) VALUE SPACES.
003780     05  CTL-CTA-NUM-ED       PIC X(10).
003790     05  FILLER               PIC X(02) VALUE SPACES.
003800     05  CTL-CTA-SALDO-ED     PIC -(11)9.99.
003810     05  FILLER               PIC X(34) VALUE SPACES.
003820
003830 PROCEDURE DIVISION.
003840*****************************************************************
003850* RESUMEN DE REGLAS DE NEGOCIO DE BANK11 (PARA QUIEN LLEGUE      *
003860* NUEVO AL PROGRAMA Y NO QUIERA LEER TODA LA PROCEDURE DIVISION  *
003870* DE UN TIRON ANTES DE TOCAR NADA):                              *
003880*                                                                *
003890* - UNA PETICION DE ACCTIN ES SIEMPRE UNA DE TRES COSAS:         *
003900*   DEPOSITO, RETIRO O TRANSFERENCIA. NO HAY CUARTO TIPO Y NO    *
003910*   HAY ALTA/BAJA DE CUENTA NI DE USUARIO EN ESTE PROGRAMA (ESO  *
003920*   LO LLEVA BANK12).                                            *
003930* - EL DEPOSITO NUNCA SE RECHAZA POR FALTA DE FONDOS (SUMA, NO   *
003940*   PUEDE DEJAR EL SALDO EN NEGATIVO).                           *
003950* - EL RETIRO Y LA TRANSFERENCIA SI PUEDEN QUEDAR SIN FONDOS;    *
003960*   EN ESE CASO SE RECHAZAN SIN TOCAR EL SALDO.                  *
003970* - UNA TRANSFERENCIA A LA MISMA CUENTA (TK-0061) SE RECHAZA     *
003980*   SIEMPRE, AUNQUE HAYA FONDOS DE SOBRA.                        *
003990* - TODO RECHAZO VA A ACCTREJ CON SU MOTIVO Y NO MUEVE NINGUN    *
004000*   SALDO NI GENERA RENGLON DE LIBRO MAYOR.                      *
004010* - EL MAESTRO DE CUENTAS SOLO SE REESCRIBE AL FINAL DE LA       *
004020*   CORRIDA (0410), NUNCA PETICION A PETICION: SI EL PROGRAMA    *
004030*   SE CAE A MITAD DE LECTURA, EL MAESTRO QUEDA EXACTAMENTE      *
004040*   COMO ANTES DE ARRANCAR.                                      *
004050*****************************************************************
004060*****************************************************************
004070* ARRANQUE DEL PROGRAMA: ABRE FICHEROS, CARGA LA TABLA DE        *
004080* CUENTAS EN MEMORIA, PONE A CERO LOS CONTADORES/ACUMULADORES Y  *
004090* SE QUEDA CON LA FECHA DE PROCESO PARA TODOS LOS MOVIMIENTOS    *
004100* QUE SE GRABEN EN ESTA CORRIDA.                                 *
004110*****************************************************************
004120 0100-INICIO.
004130     PERFORM 0110-ABRIR-FICHEROS THRU 0110-EXIT.
004140     PERFORM 0200-CARGA-TABLA-CTA THRU 0200-EXIT.
004150*    LOS CONTADORES Y ACUMULADORES SE PONEN A CERO DESPUES DE LA
004160*    CARGA DE LA TABLA, NO ANTES: LA CARGA USA WS-NUM-CTA COMO
004170*    CONTADOR PROPIO Y NO DEBE INTERFERIR CON WS-CONTADORES.
004180     INITIALIZE WS-CONTADORES.
004190     INITIALIZE WS-IMPORTES.
004200*    SE TOMA LA FECHA UNA SOLA VEZ PARA TODA LA CORRIDA, PARA
004210*    QUE TODOS LOS MOVIMIENTOS DE UN MISMO LOTE QUEDEN CON LA
004220*    MISMA FECHA AUNQUE EL PROCESO TARDE VARIOS MINUTOS.
004230     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
004240     MOVE ANO TO WS-FH-ANO.
004250     MOVE MES TO WS-FH-MES.
004260     MOVE DIA TO WS-FH-DIA.
004270*    ESTE DISPLAY ES EL UNICO RASTRO EN CONSOLA DE QUE EL
004280*    PROGRAMA ARRANCO CON BIEN Y CON QUE FECHA, UTIL PARA
004290*    CONTRASTAR CONTRA LA FECHA REAL DEL JCL SI ALGUN DIA SE
004300*    REPROCESA UN LOTE DE UN DIA ANTERIOR.
004310     DISPLAY "BANK11 - FECHA DE PROCESO " WS-FH-NUM-VAL.
004320     GO TO 0300-LECTURA-PETICION.
004330
004340*    ABRE LOS CINCO FICHEROS DEL PROGRAMA; CUALQUIER FALLO DE
004350*    APERTURA CORTA EL PROCESO EN 0900-PSYS-ERR ANTES DE TOCAR
004360*    UN SOLO REGISTRO.
004370 0110-ABRIR-FICHEROS.
004380*    FICHERO DE PETICIONES: SOLO LECTURA, LLEGA YA GENERADO POR
004390*    EL PASO ANTERIOR DEL JCL.
004400     OPEN INPUT ACCTIN.
004410     IF FS-ACCTIN NOT = "00" GO TO 0900-PSYS-ERR.
004420*    MAESTRO DE CUENTAS: I-O PORQUE SE LEE COMPLETO AL ARRANCAR
004430*    (0200) Y SE REESCRIBE COMPLETO AL FINAL (0410), EL MISMO
004440*    OPEN SIRVE PARA LAS DOS COSAS.
004450     OPEN I-O ACCTMSTR.
004460     IF FS-CTA NOT = "00" GO TO 0900-PSYS-ERR.
004470*    LIBRO MAYOR DE SALIDA: SE REGENERA DESDE CERO CADA CORRIDA,
004480*    NO SE ACUMULA DE UNA CORRIDA A LA SIGUIENTE.
004490     OPEN OUTPUT TXNOUT.
004500     IF FS-TXNOUT NOT = "00" GO TO 0900-PSYS-ERR.
004510*    LISTADO DE RECHAZOS: IDEM, SALIDA NUEVA CADA CORRIDA.
004520     OPEN OUTPUT ACCTREJ.
004530     IF FS-ACCTREJ NOT = "00" GO TO 0900-PSYS-ERR.
004540*    LISTADO DE CONTROL: IDEM.
004550     OPEN OUTPUT CTLRPT.
004560     IF FS-CTLRPT NOT = "00" GO TO 0900-PSYS-ERR.
004570 0110-EXIT.
004580     EXIT.
004590
004600*    CARGA EL MAESTRO DE CUENTAS COMPLETO EN TAB-CTA (ORDEN
004610*    ASCENDENTE POR CTA-ID, PORQUE ASI ESTA GRABADO EL RELATIVO)
004620*    Y CONSTRUYE EN PARALELO TAB-NUM ORDENADA POR NUMERO DE
004630*    CUENTA PARA LAS BUSQUEDAS DE TRANSFERENCIA.
004640 0200-CARGA-TABLA-CTA.
004650     MOVE ZERO TO WS-NUM-CTA.
004660 0210-CARGA-TABLA-CTA-LEE.
004670*    READ NEXT RECORD, NO READ POR CLAVE: SE QUIERE EL MAESTRO
004680*    ENTERO, EN EL ORDEN FISICO EN QUE ESTA GRABADO (ASCENDENTE
004690*    POR CTA-ID, QUE ES COMO SE FUE DANDO DE ALTA CADA CUENTA).
004700     READ ACCTMSTR NEXT RECORD AT END GO TO 0200-EXIT.
004710     ADD 1 TO WS-NUM-CTA.
004720*    COPIA CAMPO A CAMPO DEL REGISTRO DEL FICHERO A LA FILA DE
004730*    LA TABLA; NO SE HACE UN MOVE CORRESPONDING PORQUE EL
004740*    LAYOUT DE TAB-CTA TIENE UN CAMPO DE MAS (T-CTA-IND-TOCADA)
004750*    QUE NO EXISTE EN EL MAESTRO.
004760     MOVE CTA-ID            TO T-CTA-ID (WS-NUM-CTA).
004770     MOVE CTA-USR-ID        TO T-CTA-USR-ID (WS-NUM-CTA).
004780     MOVE CTA-NUMERO        TO T-CTA-NUMERO (WS-NUM-CTA).
004790     MOVE CTA-TIPO          TO T-CTA-TIPO (WS-NUM-CTA).
004800     MOVE CTA-SALDO         TO T-CTA-SALDO (WS-NUM-CTA).
004810*    NINGUNA CUENTA SALE "TOCADA" AL CARGAR: EL INDICADOR SOLO
004820*    SE PONE A "S" CUANDO UN POSTEO DE ESTA CORRIDA LE MUEVE
004830*    EL SALDO (VER 0310/0320 MAS ABAJO).
004840     MOVE "N"               TO T-CTA-IND-TOCADA (WS-NUM-CTA).
004850     PERFORM 0220-INSERTA-INDICE-NUM THRU 0220-EXIT.
004860     GO TO 0210-CARGA-TABLA-CTA-LEE.
004870 0200-EXIT.
004880     EXIT.
004890
004900*    INSERCION ORDENADA DEL ULTIMO REGISTRO CARGADO DENTRO DE
004910*    TAB-NUM, PARA PODER LOCALIZAR LA CUENTA DESTINO DE UNA
004920*    TRANSFERENCIA CON SEARCH ALL POR NUMERO DE CUENTA.
004930 0220-INSERTA-INDICE-NUM.
004940     MOVE WS-NUM-CTA TO WS-SUB-I.
004950*    DESPLAZA LOS ELEMENTOS MAYORES UNA POSICION HACIA ADELANTE
004960*    (INSERTION SORT CLASICO) HASTA ENCONTRAR EL HUECO DEL
004970*    NUEVO NUMERO DE CUENTA.
004980 0221-BUSCA-POSICION.
004990     IF WS-SUB-I = 1 GO TO 0223-INSERTA.
005000     COMPUTE WS-SUB-J = WS-SUB-I - 1.
005010     IF T-NUM-NUMERO (WS-SUB-J) NOT > CTA-NUMERO
005020         GO TO 0223-INSERTA.
005030     MOVE T-NUM-NUMERO (WS-SUB-J) TO T-NUM-NUMERO (WS-SUB-I).
005040     MOVE T-NUM-POS    (WS-SUB-J) TO T-NUM-POS    (WS-SUB-I).
005050     MOVE WS-SUB-J TO WS-SUB-I.
005060     GO TO 0221-BUSCA-POSICION.
005070*    HUECO ENCONTRADO (O LLEGAMOS AL PRINCIPIO DE LA TABLA):
005080*    SE DEJA EL NUMERO DE CUENTA Y SU POSICION REAL EN TAB-CTA.
005090 0223-INSERTA.
005100*    T-NUM-POS GUARDA WS-NUM-CTA, NO WS-SUB-I: WS-SUB-I ES LA
005110*    POSICION DENTRO DE TAB-NUM (EL INDICE ORDENADO), MIENTRAS
005120*    QUE WS-NUM-CTA ES LA POSICION REAL DE LA CUENTA DENTRO DE
005130*    TAB-CTA, QUE ES LA QUE NECESITA 0510-BUSCA-CTA-NUMERO PARA
005140*    DEVOLVERSELA AL LLAMANTE.
005150     MOVE CTA-NUMERO TO T-NUM-NUMERO (WS-SUB-I).
005160     MOVE WS-NUM-CTA TO T-NUM-POS    (WS-SUB-I).
005170 0220-EXIT.
005180     EXIT.
005190
005200*****************************************************************
005210* BUCLE PRINCIPAL: LEE UNA PETICION DE ACCTIN Y LA DESPACHA AL   *
005220* PARRAFO QUE LE CORRESPONDE SEGUN EL TIPO; AL LLEGAR A FIN DE   *
005230* FICHERO SALTA AL CIERRE DE LA CORRIDA (0400-FIN-PROCESO).      *
005240*****************************************************************
005250 0300-LECTURA-PETICION.
005260*    ESTE ES EL UNICO READ DE ACCTIN DE TODO EL PROGRAMA; TODOS
005270*    LOS PARRAFOS DE PROCESO VUELVEN AQUI CON UN GO TO AL
005280*    TERMINAR CON LA PETICION EN CURSO (ACEPTADA O RECHAZADA).
005290     READ ACCTIN AT END GO TO 0400-FIN-PROCESO.
005300     ADD 1 TO WS-TOT-LEIDOS.
005310*    SOLO HAY DOS CAMINOS POSIBLES EN ESTE PROGRAMA: UNA
005320*    TRANSFERENCIA (DOS CUENTAS) O UN DEPOSITO/RETIRO (UNA
005330*    CUENTA, SIGNO DEL IMPORTE DISTINGUE CUAL DE LOS DOS ES).
005340*    PET-TRANSFERENCIA ES UNA CONDICION 88 DE MOVENT (VER
005350*    COPYBOOK) SOBRE ENT-TIPO-PET.
005360     IF PET-TRANSFERENCIA GO TO 0320-PROCESO-TRANSFER.
005370     GO TO 0310-PROCESO-DEP-RET.
005380
005390*    DEPOSITO/RETIRO - BATCH FLOW PASOS 1A A 1E.
005400 0310-PROCESO-DEP-RET.
005410*    1A: LA CUENTA TIENE QUE EXISTIR.
005420     PERFORM 0500-BUSCA-CTA-ID THRU 0500-EXIT.
005430     IF CTA-NO-ENCONTRADA
005440         MOVE "ACCOUNT-NOT-FOUND" TO WS-MOTIVO-RECHAZO
005450         ADD 1 TO WS-CNT-RCH-NOEXISTE
005460         PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
005470         GO TO 0300-LECTURA-PETICION
005480     END-IF.
005490*    1B: SI ES UN RETIRO (IMPORTE NEGATIVO), EL SALDO RESULTANTE
005500*    NO PUEDE QUEDAR EN NEGATIVO. EL DEPOSITO (IMPORTE POSITIVO)
005510*    NUNCA SE RECHAZA POR FONDOS.
005520     IF ENT-IMPORTE < ZERO
005530*        SE PRUEBA LA OPERACION SOBRE UN CAMPO DE TRABAJO, SIN
005540*        TOCAR TODAVIA EL SALDO REAL DE LA CUENTA, PARA PODER
005550*        DESHACER LA PETICION SIN EFECTOS SI NO HAY FONDOS.
005560         COMPUTE WS-IMPORTE-TRABAJO ROUNDED =
005570                 T-CTA-SALDO (IX-CTA) + ENT-IMPORTE
005580         IF WS-IMPORTE-TRABAJO < ZERO
005590             MOVE "INSUFFICIENT-FUNDS" TO WS-MOTIVO-RECHAZO
005600             ADD 1 TO WS-CNT-RCH-SINFONDO
005610             PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
005620             GO TO 0300-LECTURA-PETICION
005630         END-IF
005640     END-IF.
005650*    1C: SE APLICA EL IMPORTE AL SALDO EN TAB-CTA (ENT-IMPORTE
005660*    YA VIENE CON SIGNO, POSITIVO PARA DEPOSITO, NEGATIVO PARA
005670*    RETIRO, ASI QUE BASTA CON SUMARLO).
005680     ADD ENT-IMPORTE TO T-CTA-SALDO (IX-CTA).
005690     MOVE "S" TO T-CTA-IND-TOCADA (IX-CTA).
005700*    1D: SE DEJA CONSTANCIA DEL MOVIMIENTO EN EL LIBRO MAYOR.
005710     PERFORM 0340-ESCRIBE-MOVIMIENTO-DR THRU 0340-EXIT.
005720*    1E: SE ACTUALIZAN LOS CONTADORES Y EL ACUMULADOR DEL
005730*    TIPO QUE CORRESPONDA PARA EL CTLRPT.
005740     IF ENT-IMPORTE > ZERO
005750         ADD 1 TO WS-CNT-DEPOSITO
005760         ADD ENT-IMPORTE TO WS-SUM-DEPOSITO
005770     ELSE
005780         ADD 1 TO WS-CNT-RETIRO
005790*            EL ACUMULADOR DE RETIRO SE LLEVA EN POSITIVO (EL
005800*            IMPORTE QUE SALIO DE LAS CUENTAS), POR ESO SE LE
005810*            RESTA UN IMPORTE YA NEGATIVO EN VEZ DE SUMARLO.
005820         COMPUTE WS-SUM-RETIRO ROUNDED = WS-SUM-RETIRO
005830                                        - ENT-IMPORTE
005840     END-IF.
005850     ADD 1 TO WS-TOT-ACEPTADOS.
005860*    VUELVE A LEER LA SIGUIENTE PETICION; NO HAY NADA MAS QUE
005870*    HACER CON ESTA, YA SE CONTABILIZO COMO ACEPTADA.
005880     GO TO 0300-LECTURA-PETICION.
005890
005900*    ESCRIBE EL RENGLON DEL LIBRO MAYOR PARA UN DEPOSITO O UN
005910*    RETIRO (UN SOLO RENGLON, A DIFERENCIA DE LA TRANSFERENCIA
005920*    QUE ESCRIBE DOS).
005930 0340-ESCRIBE-MOVIMIENTO-DR.
005940     ADD 1 TO WS-ULT-MOV-ID.
005950     MOVE WS-ULT-MOV-ID       TO MOV-ID.
005960     MOVE ENT-CTA-ID          TO MOV-CTA-ID.
005970*    EL TIPO Y EL IMPORTE GRABADO DEPENDEN DEL SIGNO: EN EL
005980*    LIBRO MAYOR EL IMPORTE DE UN RETIRO SE GUARDA EN POSITIVO
005990*    (MAGNITUD) CON EL TIPO RETIRO MARCANDO EL SENTIDO, NO COMO
006000*    UN NEGATIVO SUELTO.
006010     IF ENT-IMPORTE > ZERO
006020         SET TIPO-DEPOSITO TO TRUE
006030         MOVE ENT-IMPORTE TO MOV-IMPORTE
006040     ELSE
006050         SET TIPO-RETIRO TO TRUE
006060         COMPUTE MOV-IMPORTE ROUNDED = ENT-IMPORTE * -1
006070     END-IF.
006080*    EN DEPOSITO/RETIRO ORIGEN Y DESTINO SON LA MISMA CUENTA
006090*    (NO HAY OTRA CUENTA INVOLUCRADA); SE RELLENAN IGUALMENTE
006100*    PARA QUE EL LAYOUT DEL LIBRO MAYOR SEA UNIFORME CON EL DE
006110*    LAS TRANSFERENCIAS.
006120     MOVE ENT-CTA-ID          TO MOV-CTA-ORIGEN.
006130     MOVE ENT-CTA-ID          TO MOV-CTA-DESTINO.
006140     MOVE "Transaction"       TO MOV-CONCEPTO.
006150     MOVE WS-FH-ANO           TO MOV-ANO.
006160     MOVE WS-FH-MES           TO MOV-MES.
006170     MOVE WS-FH-DIA           TO MOV-DIA.
006180     MOVE HORAS               TO MOV-HOR.
006190     MOVE MINUTOS             TO MOV-MIN.
006200     MOVE SEGUNDOS            TO MOV-SEG.
006210     WRITE MOV-REG-LEDG.
006220 0340-EXIT.
006230     EXIT.
006240
006250*    TRANSFERENCIA - BATCH FLOW PASOS 2A A 2G.
006260 0320-PROCESO-TRANSFER.
006270*    2A: LA CUENTA DESTINO SE BUSCA POR NUMERO (EL QUE TRAE LA
006280*    PETICION), NO POR ID INTERNO.
006290     MOVE ENT-CTA-NUM-DST TO WS-CTA-NUM-CMP.
006300     PERFORM 0510-BUSCA-CTA-NUMERO THRU 0510-EXIT.
006310     IF DST-NO-ENCONTRADA
006320         MOVE "DESTINATION-NOT-FOUND" TO WS-MOTIVO-RECHAZO
006330         ADD 1 TO WS-CNT-RCH-DESTNOEX
006340         PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
006350         GO TO 0300-LECTURA-PETICION
006360     END-IF.
006370*    SE GUARDA LA POSICION DE LA CUENTA DESTINO EN WS-SUB-J
006380*    (DISTINTO DE WS-SUB-I, QUE SE USA MAS ABAJO PARA LA
006390*    POSICION DE LA CUENTA ORIGEN) PORQUE LAS DOS SE NECESITAN
006400*    A LA VEZ EN EL PASO 2E.
006410     MOVE WS-POS-DESTINO TO WS-SUB-J.
006420*    2B: ORIGEN Y DESTINO NO PUEDEN SER LA MISMA CUENTA (TK-0061
006430*    - ANTES DE ESTE RECHAZO SE LLEGABA A AJUSTAR EL SALDO DOS
006440*    VECES SOBRE LA MISMA FILA DE TAB-CTA).
006450     IF ENT-CTA-ID = T-CTA-ID (WS-SUB-J)
006460         MOVE "SAME-ACCOUNT" TO WS-MOTIVO-RECHAZO
006470         ADD 1 TO WS-CNT-RCH-MISMACTA
006480         PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
006490         GO TO 0300-LECTURA-PETICION
006500     END-IF.
006510*    2C: LA CUENTA ORIGEN TAMBIEN TIENE QUE EXISTIR (SE BUSCA
006520*    POR ID, COMO EN EL DEPOSITO/RETIRO).
006530     PERFORM 0500-BUSCA-CTA-ID THRU 0500-EXIT.
006540     IF CTA-NO-ENCONTRADA
006550         MOVE "ACCOUNT-NOT-FOUND" TO WS-MOTIVO-RECHAZO
006560         ADD 1 TO WS-CNT-RCH-NOEXISTE
006570         PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
006580         GO TO 0300-LECTURA-PETICION
006590     END-IF.
006600     MOVE IX-CTA TO WS-SUB-I.
006610*    2D: LA CUENTA ORIGEN TIENE QUE TENER SALDO SUFICIENTE; A
006620*    DIFERENCIA DEL RETIRO, AQUI EL IMPORTE DE LA PETICION
006630*    SIEMPRE VIENE EN POSITIVO, ASI QUE LA COMPARACION ES
006640*    DIRECTA CONTRA EL SALDO (SIN NECESIDAD DE UN CAMPO DE
006650*    TRABAJO INTERMEDIO COMO EN EL RETIRO).
006660     IF T-CTA-SALDO (WS-SUB-I) < ENT-IMPORTE
006670         MOVE "INSUFFICIENT-FUNDS" TO WS-MOTIVO-RECHAZO
006680         ADD 1 TO WS-CNT-RCH-SINFONDO
006690         PERFORM 0330-ESCRIBE-RECHAZO THRU 0330-EXIT
006700         GO TO 0300-LECTURA-PETICION
006710     END-IF.
006720*    2E: SE MUEVE EL IMPORTE DE LA CUENTA ORIGEN A LA DESTINO,
006730*    EN ESTE PASO SE DEJA CONSTANCIA DE QUE ORIGEN Y DESTINO YA
006740*    PASARON TODAS LAS VALIDACIONES (2A-2D) ANTES DE TOCAR
006750*    NINGUN SALDO; A PARTIR DE AQUI LA PETICION YA NO SE PUEDE
006760*    RECHAZAR.
006770*    LAS DOS DENTRO DE TAB-CTA. NO HACE FALTA COMPUTE CON
006780*    ROUNDED AQUI PORQUE SUBTRACT/ADD SOBRE UN CAMPO COMP-3 A
006790*    DOS DECIMALES Y UN IMPORTE QUE YA VIENE A DOS DECIMALES NO
006800*    GENERA NINGUN RESTO QUE REDONDEAR.
006810     SUBTRACT ENT-IMPORTE FROM T-CTA-SALDO (WS-SUB-I).
006820     ADD      ENT-IMPORTE TO   T-CTA-SALDO (WS-SUB-J).
006830*    SE MARCAN TOCADAS LAS DOS CUENTAS, ORIGEN Y DESTINO, PARA
006840*    QUE LAS DOS SALGAN EN LA SECCION DE SALDOS DEL CTLRPT.
006850     MOVE "S" TO T-CTA-IND-TOCADA (WS-SUB-I).
006860     MOVE "S" TO T-CTA-IND-TOCADA (WS-SUB-J).
006870*    2F: SE GRABAN LOS DOS RENGLONES DEL LIBRO MAYOR (UNO POR
006880*    CUENTA AFECTADA).
006890     PERFORM 0350-ESCRIBE-MOVIMIENTO-TR THRU 0350-EXIT.
006900*    2G: SE ACTUALIZAN CONTADOR Y ACUMULADOR DE TRANSFERENCIA
006910*    PARA EL CTLRPT.
006920     ADD 1 TO WS-CNT-TRANSFER.
006930     ADD ENT-IMPORTE TO WS-SUM-TRANSFER.
006940     ADD 1 TO WS-TOT-ACEPTADOS.
006950*    IGUAL QUE EN DEPOSITO/RETIRO: TRANSFERENCIA ACEPTADA Y
006960*    CONTABILIZADA, SE VUELVE AL BUCLE PRINCIPAL.
006970     GO TO 0300-LECTURA-PETICION.
006980
006990 0350-ESCRIBE-MOVIMIENTO-TR.
007000*    RENGLON DE LA CUENTA ORDENANTE, IMPORTE NEGATIVO
007010     ADD 1 TO WS-ULT-MOV-ID.
007020     MOVE WS-ULT-MOV-ID       TO MOV-ID.
007030     MOVE T-CTA-ID (WS-SUB-I) TO MOV-CTA-ID.
007040     SET TIPO-TRANSFER TO TRUE.
007050     COMPUTE MOV-IMPORTE ROUNDED = ENT-IMPORTE * -1.
007060     MOVE ENT-CTA-ID          TO MOV-CTA-ORIGEN.
007070     MOVE T-CTA-ID (WS-SUB-J) TO MOV-CTA-DESTINO.
007080*    CONCEPTO DEL RENGLON ORDENANTE: "Transfer to " MAS EL
007090*    NUMERO DE CUENTA DESTINO TAL COMO VINO EN LA PETICION (NO
007100*    EL ID INTERNO, QUE NO LE DICE NADA AL CLIENTE).
007110     STRING "Transfer to " DELIMITED BY SIZE
007120            ENT-CTA-NUM-DST DELIMITED BY SIZE
007130            INTO MOV-CONCEPTO.
007140     MOVE WS-FH-ANO TO MOV-ANO.
007150     MOVE WS-FH-MES TO MOV-MES.
007160     MOVE WS-FH-DIA TO MOV-DIA.
007170     MOVE HORAS     TO MOV-HOR.
007180     MOVE MINUTOS   TO MOV-MIN.
007190     MOVE SEGUNDOS  TO MOV-SEG.
007200     WRITE MOV-REG-LEDG.
007210*    RENGLON DE LA CUENTA DESTINO, IMPORTE POSITIVO. EL IMPORTE
007220*    DE LA PETICION YA VIENE POSITIVO AQUI, POR ESO ESTE
007230*    SEGUNDO RENGLON USA UN MOVE SIMPLE Y NO UN COMPUTE.
007240     ADD 1 TO WS-ULT-MOV-ID.
007250     MOVE WS-ULT-MOV-ID       TO MOV-ID.
007260     MOVE T-CTA-ID (WS-SUB-J) TO MOV-CTA-ID.
007270     SET TIPO-TRANSFER TO TRUE.
007280     MOVE ENT-IMPORTE         TO MOV-IMPORTE.
007290     MOVE ENT-CTA-ID          TO MOV-CTA-ORIGEN.
007300     MOVE T-CTA-ID (WS-SUB-J) TO MOV-CTA-DESTINO.
007310*    CONCEPTO DEL RENGLON DESTINO: AQUI SI SE USA EL ID INTERNO
007320*    DE LA CUENTA ORDENANTE (WS-CTA-ID-ALFA), NO SU NUMERO DE
007330*    CUENTA VISIBLE; ASI LO PIDIO EL AREA DE NEGOCIO EN SU DIA
007340*    Y NUNCA SE HA VUELTO A REVISAR.
007350     MOVE ENT-CTA-ID          TO WS-CTA-ID-ALFA.
007360     STRING "Transfer from account ID " DELIMITED BY SIZE
007370            WS-CTA-ID-ALFA               DELIMITED BY SIZE
007380            INTO MOV-CONCEPTO.
007390     MOVE WS-FH-ANO TO MOV-ANO.
007400     MOVE WS-FH-MES TO MOV-MES.
007410     MOVE WS-FH-DIA TO MOV-DIA.
007420     MOVE HORAS     TO MOV-HOR.
007430     MOVE MINUTOS   TO MOV-MIN.
007440     MOVE SEGUNDOS  TO MOV-SEG.
007450     WRITE MOV-REG-LEDG.
007460 0350-EXIT.
007470     EXIT.
007480
007490*    ESCRIBE UN RENGLON DE ACCTREJ PARA LA PETICION EN CURSO;
007500*    COMPARTIDO POR LOS SEIS PUNTOS DE RECHAZO DEL PROGRAMA
007510*    (CUATRO EN DEPOSITO/RETIRO Y TRANSFERENCIA, DOS SOLO EN
007520*    TRANSFERENCIA).
007530 0330-ESCRIBE-RECHAZO.
007540     MOVE ENT-TIPO-PET      TO RCH-TIPO-PET.
007550     MOVE ENT-CTA-ID        TO RCH-CTA-ID.
007560*    RCH-CTA-NUM-DST QUEDA A BLANCOS EN UN RECHAZO DE DEPOSITO/
007570*    RETIRO, PORQUE ENT-CTA-NUM-DST NUNCA SE RELLENA PARA ESE
007580*    TIPO DE PETICION.
007590     MOVE ENT-CTA-NUM-DST   TO RCH-CTA-NUM-DST.
007600     MOVE WS-MOTIVO-RECHAZO TO RCH-MOTIVO.
007610     WRITE SAL-RCH-REG.
007620*    WS-TOT-RECHAZADOS SE USA SOLO PARA EL DISPLAY DE CUADRE AL
007630*    TERMINAR LA CORRIDA (LEIDOS = ACEPTADOS + RECHAZADOS); EL
007640*    DESGLOSE POR MOTIVO QUE SALE EN EL CTLRPT LO LLEVA CADA
007650*    CONTADOR WS-CNT-RCH-* QUE EL LLAMANTE YA INCREMENTO ANTES
007660*    DE LLAMAR A ESTE PARRAFO.
007670     ADD 1 TO WS-TOT-RECHAZADOS.
007680 0330-EXIT.
007690     EXIT.
007700
007710*    LOCALIZA ENT-CTA-ID EN TAB-CTA (ASCENDENTE POR T-CTA-ID).
007720 0500-BUSCA-CTA-ID.
007730*    EL INDICADOR SE FIJA A "N" ANTES DE BUSCAR PORQUE EL
007740*    SEARCH ALL NO TOCA NADA SI NO ENCUENTRA COINCIDENCIA (EL
007750*    AT END SOLO SALTA AL EXIT, NO DEJA EL INDICADOR COMO
007760*    ESTABA).
007770     SET CTA-NO-ENCONTRADA TO TRUE.
007780     SEARCH ALL TAB-CTA
007790         AT END GO TO 0500-EXIT
007800         WHEN T-CTA-ID (IX-CTA) = ENT-CTA-ID
007810             SET CTA-SI-ENCONTRADA TO TRUE
007820     END-SEARCH.
007830*    SI SE ENCONTRO, IX-CTA QUEDA POSICIONADO EN LA FILA DE
007840*    TAB-CTA PARA QUE EL LLAMANTE LA USE DIRECTAMENTE, SIN
007850*    VOLVER A BUSCAR.
007860 0500-EXIT.
007870     EXIT.
007880
007890*    LOCALIZA WS-CTA-NUM-CMP EN TAB-NUM (ASCENDENTE POR NUMERO).
007900*    DEJA LA POSICION REAL EN TAB-CTA EN WS-POS-DESTINO PARA QUE
007910*    EL LLAMANTE NO TENGA QUE VOLVER A BUSCAR.
007920 0510-BUSCA-CTA-NUMERO.
007930     SET DST-NO-ENCONTRADA TO TRUE.
007940*    SE BUSCA POR NUMERO DE CUENTA (TAB-NUM), NO POR ID, PORQUE
007950*    ESO ES LO UNICO QUE TRAE LA PETICION PARA LA CUENTA
007960*    DESTINO DE UNA TRANSFERENCIA (TK-3670).
007970     SEARCH ALL TAB-NUM
007980         AT END GO TO 0510-EXIT
007990         WHEN T-NUM-NUMERO (IX-NUM) = WS-CTA-NUM-CMP
008000             SET DST-SI-ENCONTRADA TO TRUE
008010*                SE TRADUCE LA POSICION DENTRO DE TAB-NUM A LA
008020*                POSICION REAL EN TAB-CTA, QUE ES LA QUE
008030*                NECESITA EL RESTO DEL PROGRAMA PARA AJUSTAR
008040*                EL SALDO.
008050             MOVE T-NUM-POS (IX-NUM) TO WS-POS-DESTINO
008060     END-SEARCH.
008070 0510-EXIT.
008080     EXIT.
008090
008100*****************************************************************
008110* CIERRE DE LA CORRIDA: SE VUELCA LA TABLA DE CUENTAS AL         *
008120* MAESTRO (CON LOS SALDOS YA ACTUALIZADOS POR TODOS LOS POSTEOS  *
008130* ACEPTADOS) Y SE IMPRIME EL CTLRPT.                             *
008140*****************************************************************
008150 0400-FIN-PROCESO.
008160     PERFORM 0410-GRABAR-TABLA-CTA THRU 0410-EXIT.
008170     PERFORM 0420-IMPRIME-CTLRPT THRU 0420-EXIT.
008180     GO TO 0999-FIN.
008190
008200*    VUELCA TAB-CTA AL MAESTRO RELATIVO, UNA CUENTA POR SLOT.
008210*    LOS TRES TIPOS DE PETICION QUE LEE ESTE PROGRAMA (DEPOSITO,
008220*    RETIRO, TRANSFERENCIA) OPERAN SIEMPRE SOBRE UNA CUENTA YA
008230*    EXISTENTE; LA APERTURA DE CUENTAS NUEVAS SE HACE EN OTRO
008240*    PROCESO QUE NO PASA POR AQUI, ASI QUE TODO EL VOLCADO ES UN
008250*    REWRITE, NUNCA UN WRITE.
008260 0410-GRABAR-TABLA-CTA.
008270     MOVE ZERO TO WS-SUB-I.
008280 0411-GRABAR-TABLA-CTA-UNA.
008290     ADD 1 TO WS-SUB-I.
008300     IF WS-SUB-I > WS-NUM-CTA GO TO 0410-EXIT.
008310*    CTA-REL-KEY = WS-SUB-I PORQUE LA POSICION EN TAB-CTA ES LA
008320*    MISMA QUE LA CLAVE RELATIVA DEL MAESTRO: SE CARGARON EN
008330*    0200-CARGA-TABLA-CTA LEYENDO EL FICHERO EN ORDEN, ASI QUE
008340*    EL SLOT N-ESIMO DE LA TABLA ES EL SLOT N-ESIMO DEL FICHERO.
008350     MOVE WS-SUB-I                  TO CTA-REL-KEY.
008360     MOVE T-CTA-ID         (WS-SUB-I) TO CTA-ID.
008370     MOVE T-CTA-USR-ID     (WS-SUB-I) TO CTA-USR-ID.
008380     MOVE T-CTA-NUMERO     (WS-SUB-I) TO CTA-NUMERO.
008390     MOVE T-CTA-TIPO       (WS-SUB-I) TO CTA-TIPO.
008400*    CTA-SALDO ES EL CAMPO QUE DE VERDAD IMPORTA AQUI: ES EL
008410*    SALDO YA ACTUALIZADO POR TODOS LOS DEPOSITOS, RETIROS Y
008420*    TRANSFERENCIAS ACEPTADOS EN ESTA CORRIDA.
008430     MOVE T-CTA-SALDO      (WS-SUB-I) TO CTA-SALDO.
008440     MOVE T-CTA-IND-TOCADA (WS-SUB-I) TO CTA-IND-TOCADA.
008450*    REWRITE, NUNCA WRITE: LA FILA YA EXISTE EN EL RELATIVO
008460*    DESDE QUE SE LEYO EN LA CARGA; ESTE PROGRAMA NO DA DE ALTA
008470*    CUENTAS NUEVAS (ESO QUEDA FUERA DE SU ALCANCE).
008480     REWRITE CTA-REG-MSTR INVALID KEY GO TO 0900-PSYS-ERR.
008490     GO TO 0411-GRABAR-TABLA-CTA-UNA.
008500 0410-EXIT.
008510     EXIT.
008520
008530*    IMPRIME EL LISTADO DE CONTROL: CABECERA, DESGLOSE POR TIPO
008540*    DE PETICION ACEPTADA, DESGLOSE DE RECHAZOS POR MOTIVO
008550*    (TK-0390) Y SALDO FINAL DE CADA CUENTA TOCADA.
008560 0420-IMPRIME-CTLRPT.
008570*    LA CABECERA SE ESCRIBE TAL CUAL, SIN EDITAR NINGUN CAMPO:
008580*    ES UN LITERAL FIJO DEFINIDO EN WORKING-STORAGE.
008590     MOVE CTL-ENCABEZADO TO CTL-LINEA-SAL.
008600     WRITE CTL-LINEA-SAL.
008610*    LINEA EN BLANCO DE SEPARACION ANTES DEL DESGLOSE POR TIPO;
008620*    EL LISTADO SE LEE A OJO EN OPERACION, LAS LINEAS EN BLANCO
008630*    SON A PROPOSITO PARA FACILITAR LA LECTURA POR BLOQUES.
008640     MOVE SPACES TO CTL-LINEA-SAL.
008650     WRITE CTL-LINEA-SAL.
008660
008670*    TRES LINEAS DE DETALLE, UNA POR TIPO DE PETICION ACEPTADA.
008680*    DEPOSITO: CONTADOR Y SUMA ACUMULADOS EN 0310-PROCESO-DEP-RET
008690*    CADA VEZ QUE ENT-IMPORTE LLEGO POSITIVO.
008700     MOVE "DEPOSITO"      TO CTL-DET-TIPO-TXT.
008710     MOVE WS-CNT-DEPOSITO TO CTL-DET-CNT.
008720     MOVE WS-SUM-DEPOSITO TO CTL-DET-IMPORTE.
008730     MOVE CTL-DET-TIPO    TO CTL-LINEA-SAL.
008740     WRITE CTL-LINEA-SAL.
008750
008760*    RETIRO: EL IMPORTE QUE SALE AQUI ES EL ACUMULADOR EN
008770*    POSITIVO WS-SUM-RETIRO, NO LA SUMA DIRECTA DE ENT-IMPORTE
008780*    (QUE LLEGA NEGATIVA); VER LA NOTA EN 0310-PROCESO-DEP-RET.
008790     MOVE "RETIRO"        TO CTL-DET-TIPO-TXT.
008800     MOVE WS-CNT-RETIRO   TO CTL-DET-CNT.
008810     MOVE WS-SUM-RETIRO   TO CTL-DET-IMPORTE.
008820     MOVE CTL-DET-TIPO    TO CTL-LINEA-SAL.
008830     WRITE CTL-LINEA-SAL.
008840
008850*    TRANSFERENCIA: UNA SOLA LINEA DE TOTAL AUNQUE CADA
008860*    TRANSFERENCIA ACEPTADA GENERE DOS RENGLONES EN EL LIBRO
008870*    MAYOR (VER 0350-ESCRIBE-MOVIMIENTO-TR); EL ACUMULADOR
008880*    WS-SUM-TRANSFER SOLO SE TOCA UNA VEZ POR PETICION.
008890     MOVE "TRANSFERENCIA" TO CTL-DET-TIPO-TXT.
008900     MOVE WS-CNT-TRANSFER TO CTL-DET-CNT.
008910     MOVE WS-SUM-TRANSFER TO CTL-DET-IMPORTE.
008920     MOVE CTL-DET-TIPO    TO CTL-LINEA-SAL.
008930     WRITE CTL-LINEA-SAL.
008940
008950     MOVE SPACES TO CTL-LINEA-SAL.
008960     WRITE CTL-LINEA-SAL.
008970
008980*    CUATRO LINEAS DE DETALLE, UNA POR MOTIVO DE RECHAZO
008990*    POSIBLE (TK-0390); SE IMPRIMEN TODAS AUNQUE EL CONTADOR
009000*    SEA CERO, PARA QUE EL LISTADO TENGA SIEMPRE LA MISMA FORMA
009010*    Y LO PUEDA LEER UN PROGRAMA POSTERIOR SIN SORPRESAS.
009020*    CUENTA NO ENCONTRADA, YA SEA ORIGEN DE DEPOSITO/RETIRO O
009030*    CUALQUIERA DE LAS DOS CUENTAS DE UNA TRANSFERENCIA.
009040     MOVE "ACCOUNT-NOT-FOUND"     TO CTL-RCH-MOTIVO-TXT.
009050     MOVE WS-CNT-RCH-NOEXISTE     TO CTL-RCH-CNT.
009060     MOVE CTL-DET-RECHAZO TO CTL-LINEA-SAL.
009070     WRITE CTL-LINEA-SAL.
009080
009090*    SALDO INSUFICIENTE, YA SEA EN UN RETIRO O EN LA CUENTA
009100*    ORDENANTE DE UNA TRANSFERENCIA.
009110     MOVE "INSUFFICIENT-FUNDS"    TO CTL-RCH-MOTIVO-TXT.
009120     MOVE WS-CNT-RCH-SINFONDO     TO CTL-RCH-CNT.
009130     MOVE CTL-DET-RECHAZO TO CTL-LINEA-SAL.
009140     WRITE CTL-LINEA-SAL.
009150
009160*    ORIGEN Y DESTINO IGUALES EN UNA TRANSFERENCIA (TK-0061);
009170*    ESTE MOTIVO NUNCA SE DA EN DEPOSITO/RETIRO.
009180     MOVE "SAME-ACCOUNT"          TO CTL-RCH-MOTIVO-TXT.
009190     MOVE WS-CNT-RCH-MISMACTA     TO CTL-RCH-CNT.
009200     MOVE CTL-DET-RECHAZO TO CTL-LINEA-SAL.
009210     WRITE CTL-LINEA-SAL.
009220
009230*    NUMERO DE CUENTA DESTINO DE LA TRANSFERENCIA QUE NO APARECE
009240*    EN TAB-NUM; SOLO SE DA EN TRANSFERENCIAS.
009250     MOVE "DESTINATION-NOT-FOUND" TO CTL-RCH-MOTIVO-TXT.
009260     MOVE WS-CNT-RCH-DESTNOEX     TO CTL-RCH-CNT.
009270     MOVE CTL-DET-RECHAZO TO CTL-LINEA-SAL.
009280     WRITE CTL-LINEA-SAL.
009290
009300     MOVE SPACES TO CTL-LINEA-SAL.
009310     WRITE CTL-LINEA-SAL.
009320
009330*    SECCION FINAL: SALDO DE CADA CUENTA TOCADA EN ESTA
009340*    CORRIDA, EN EL MISMO ORDEN ASCENDENTE POR CTA-ID EN QUE
009350*    QUEDO CARGADA TAB-CTA.
009360     MOVE ZERO TO WS-SUB-I.
009370 0421-IMPRIME-CUENTA.
009380     ADD 1 TO WS-SUB-I.
009390     IF WS-SUB-I > WS-NUM-CTA GO TO 0420-EXIT.
009400*    LAS CUENTAS NO TOCADAS EN ESTA CORRIDA NO SALEN EN EL
009410*    LISTADO: NO APORTAN NADA AL CONTROL DE LO QUE SE PROCESO.
009420     IF T-CTA-IND-TOCADA (WS-SUB-I) NOT = "S"
009430         GO TO 0421-IMPRIME-CUENTA.
009440     MOVE T-CTA-ID     (WS-SUB-I) TO CTL-CTA-ID-ED.
009450     MOVE T-CTA-NUMERO (WS-SUB-I) TO CTL-CTA-NUM-ED.
009460     MOVE T-CTA-SALDO  (WS-SUB-I) TO CTL-CTA-SALDO-ED.
009470     MOVE CTL-DET-CUENTA TO CTL-LINEA-SAL.
009480     WRITE CTL-LINEA-SAL.
009490     GO TO 0421-IMPRIME-CUENTA.
009500 0420-EXIT.
009510     EXIT.
009520
009530*    RUTINA UNICA DE ERROR DE ACCESO A FICHEROS: VUELCA TODOS
009540*    LOS FILE STATUS A LA CONSOLA PARA QUE OPERACION PUEDA
009550*    DIAGNOSTICAR CUAL FICHERO FALLO, Y TERMINA EL PROGRAMA SIN
009560*    INTENTAR SEGUIR PROCESANDO.
009570 0900-PSYS-ERR.
009580*    SE VUELCAN LOS CINCO FILE STATUS AUNQUE SOLO UNO HAYA
009590*    FALLADO: ES MAS RAPIDO PARA OPERACION LEER LOS CINCO DE UN
009600*    VISTAZO EN EL LISTADO DE CONSOLA QUE VOLVER A LANZAR EL JCL
009610*    CON UN DUMP PARA VER CUAL ERA EL FICHERO PROBLEMATICO.
009620     DISPLAY "BANK11 - ERROR DE ACCESO A FICHEROS".
009630     DISPLAY "FS-ACCTIN  = " FS-ACCTIN.
009640     DISPLAY "FS-CTA     = " FS-CTA.
009650     DISPLAY "FS-TXNOUT  = " FS-TXNOUT.
009660     DISPLAY "FS-ACCTREJ = " FS-ACCTREJ.
009670     DISPLAY "FS-CTLRPT  = " FS-CTLRPT.
009680*    NO SE INTENTA CONTINUAR NI DESHACER NADA DE LO YA POSTEADO
009690*    EN TAB-CTA: UN FALLO DE ACCESO A FICHEROS ES SINTOMA DE UN
009700*    PROBLEMA DE ENTORNO (JCL, ESPACIO EN DISCO, CONTENCION),
009710*    NO DE UN DATO DE NEGOCIO MALO, ASI QUE SE CORTA LA CORRIDA.
009720     GO TO 0999-FIN.
009730
009740*    CIERRE ORDENADO DE LOS CINCO FICHEROS Y FIN DEL PROGRAMA;
009750*    ES EL UNICO PUNTO DE SALIDA, SE LLEGUE POR FIN DE FICHERO
009760*    NORMAL O POR ERROR.
009770 0999-FIN.
009780*    SE CIERRAN LOS CINCO FICHEROS SIEMPRE, TANTO SI SE LLEGA
009790*    POR FIN DE FICHERO NORMAL COMO POR 0900-PSYS-ERR; UN CLOSE
009800*    SOBRE UN FICHERO QUE NUNCA LLEGO A ABRIRSE NO HACE DANO.
009810     CLOSE ACCTIN.
009820     CLOSE ACCTMSTR.
009830     CLOSE TXNOUT.
009840     CLOSE ACCTREJ.
009850     CLOSE CTLRPT.
009860*    UNICO STOP RUN DEL PROGRAMA.
009870     STOP RUN.
