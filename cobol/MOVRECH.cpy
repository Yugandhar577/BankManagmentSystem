000100*****************************************************************
000110* MOVRECH   - LAYOUT DEL RECHAZO DE PETICION (FICHERO ACCTREJ   *
000120*             DE SALIDA DE BANK11)                               *
000130*                                                                *
000140* 1991-04-02 JMLP TK-0044 PRIMERA VERSION                        *
000150*****************************************************************
000160 01  SAL-RCH-REG.
000170     05  RCH-TIPO-PET             PIC X(10).
000180     05  RCH-CTA-ID               PIC 9(09).
000190     05  RCH-CTA-NUM-DST          PIC X(10).
000200     05  RCH-MOTIVO               PIC X(30).
000210     05  FILLER                   PIC X(10).
