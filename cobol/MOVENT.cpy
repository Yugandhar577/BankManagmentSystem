000100*****************************************************************
000110* MOVENT    - LAYOUT DE LA PETICION DE MOVIMIENTO (FICHERO      *
000120*             ACCTIN DE ENTRADA A BANK11)                        *
000130*                                                                *
000140* 1991-04-02 JMLP TK-0044 PRIMERA VERSION                        *
000150*****************************************************************
000160 01  ENT-MOV-REG.
000170*    TIPO DE PETICION
000180     05  ENT-TIPO-PET             PIC X(10).
000190         88  PET-DEPOSITO-RETIRO       VALUE "DEP-RET   ".
000200         88  PET-TRANSFERENCIA         VALUE "TRANSFER  ".
000210*    CUENTA SOBRE LA QUE SE PIDE EL MOVIMIENTO (ORIGEN, EN UNA
000220*    TRANSFERENCIA)
000230     05  ENT-CTA-ID               PIC 9(09).
000240*    IMPORTE CON SIGNO (DEP-RET: + = DEPOSITO, - = RETIRO;
000250*    TRANSFER: SIEMPRE POSITIVO)
000260     05  ENT-IMPORTE              PIC S9(09)V99.
000270*    NUMERO EXTERNO DE LA CUENTA DESTINO (SOLO EN TRANSFERENCIA)
000280     05  ENT-CTA-NUM-DST          PIC X(10).
000290     05  FILLER                   PIC X(20).
