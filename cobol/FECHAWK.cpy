000100*****************************************************************
000110* FECHAWK   - BLOQUE DE TRABAJO FECHA/HORA DEL SISTEMA          *
000120*                                                                *
000130* Sacado de BANK1-BANK10 (CAMPOS-FECHA se repetia identico en   *
000140* cada programa del cajero).  Un solo copy desde que la familia *
000150* BANK paso de diez a doce miembros.                            *
000160*                                                                *
000170* 2007-03-14 JMLP TK-2201 PRIMERA VERSION DEL COPY               *
000180* 2009-11-02 JMLP TK-2544 SE AGREGA DIF-GMT (ANTES SOLO EN       *
000190*                         ALGUNOS PROGRAMAS)                    *
000200*****************************************************************
000210 01  CAMPOS-FECHA.
000220     05  FECHA.
000230         10  ANO                  PIC 9(04).
000240         10  MES                  PIC 9(02).
000250         10  DIA                  PIC 9(02).
000260     05  HORA.
000270         10  HORAS                PIC 9(02).
000280         10  MINUTOS              PIC 9(02).
000290         10  SEGUNDOS             PIC 9(02).
000300         10  MILISEGUNDOS         PIC 9(02).
000310     05  DIF-GMT                  PIC S9(04).
000320     05  FILLER                   PIC X(10).
