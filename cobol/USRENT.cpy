000100*****************************************************************
000110* USRENT    - LAYOUT DE LA PETICION DE ADMINISTRACION DE        *
000120*             USUARIO (FICHERO USERIN DE ENTRADA A BANK12)      *
000130*                                                                *
000140* 2015-09-03 RPQ  TK-3670 PRIMERA VERSION                        *
000150*****************************************************************
000160 01  ENT-USR-REG.
000170*    TIPO DE PETICION
000180     05  ENT-TIPO-PET             PIC X(10).
000190         88  PET-REGISTRO              VALUE "REGISTER  ".
000200         88  PET-LOGIN                 VALUE "LOGIN     ".
000210         88  PET-CAMBIO-ESTADO         VALUE "SET-STATUS".
000220*    ID DEL USUARIO (SOLO PARA SET-STATUS)
000230     05  ENT-USR-ID               PIC 9(09).
000240*    NOMBRE DE ACCESO (REGISTER Y LOGIN)
000250     05  ENT-NOMACC               PIC X(30).
000260*    CLAVE EN TEXTO PLANO TAL COMO LLEGA (REGISTER Y LOGIN;
000270*    NUNCA SE GUARDA, SOLO SE HASHEA O SE COMPARA)
000280     05  ENT-CLAVE                PIC X(30).
000290*    CORREO, NOMBRE Y APELLIDO (SOLO PARA REGISTER)
000300     05  ENT-CORREO               PIC X(60).
000310     05  ENT-NOMBRE               PIC X(30).
000320     05  ENT-APELLIDO             PIC X(30).
000330*    ESTADO NUEVO (SOLO PARA SET-STATUS)
000340     05  ENT-NUEVO-ESTADO         PIC X(11).
000350     05  FILLER                   PIC X(15).
